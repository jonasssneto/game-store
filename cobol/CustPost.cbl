000100******************************************************************
000200*                                                                *
000300*    L O J A   G A M E S   L T D A   -   C P D                   *
000400*                                                                *
000500*    CUSTOMER ACCOUNT SUBROUTINE                                 *
000600*                                                                *
000700*    CALLED BY PURCH-UPDATE TO VALIDATE A NEW ACCOUNT RECORD     *
000800*    AND TO PERFORM ALL BALANCE/OWNERSHIP RULES AGAINST THE      *
000900*    CUSTOMER-MASTER RECORD ALREADY HELD IN THE CALLER'S TABLE.  *
001000*    CP-FUNCTION SELECTS WHICH RULE RUNS ON THIS CALL.  THIS     *
001100*    ROUTINE NEVER OPENS THE MASTER FILE ITSELF - IT WORKS ONLY  *
001200*    ON THE RECORD PASSED TO IT BY THE CALLER.  THE AGE-RANGE/   *
001210*    MINIMUM-BALANCE LISTING FILTER AND THE TOTAL-BALANCE        *
001220*    CONTROL TOTAL ARE ALSO ONE-RECORD-AT-A-TIME RULES - THE     *
001230*    CALLER LOOPS THE WHOLE MASTER AND CALLS THIS ROUTINE ONCE   *
001240*    PER ACCOUNT TO BUILD THEM UP.  VALIDATE-ON-CREATE ALSO      *
001250*    CHECKS THE INCOMING CUST-EMAIL AGAINST A MASTER-EMAIL TABLE *
001260*    THE CALLER PASSES IN, SO A CREATE CANNOT DUPLICATE AN EMAIL *
001270*    ALREADY ON FILE.                                            *
001300*                                                                *
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 CUST-POST.
001800 AUTHOR.                     R S FONTOURA.
001900 INSTALLATION.               LOJA GAMES LTDA - CPD.
002000 DATE-WRITTEN.               MARCH 25 1988.
002100 DATE-COMPILED.
002200 SECURITY.                   COMPANY CONFIDENTIAL - CPD USE ONLY.
002300*-----------------------------------------------------------------
002400*  CHANGE LOG                                                    *
002500*  DATE       BY   REQ#      DESCRIPTION                         *
002600*  ---------  ---  --------  ----------------------------------- *
002700*  03/25/88   RSF  IP-0044   ORIGINAL - ACCOUNT FIELD EDITS ONLY  *
002800*  04/11/89   RSF  IP-0060   ADDED EMAIL SHAPE CHECK              *
002900*  09/02/91   JCM  IP-0141   ADDED BALANCE/OWNERSHIP FUNCTIONS,   *
003000*                            PART OF THE PURCHASE-REGISTER RUN,   *
003100*                            SAME MODULE NOW SERVES ALL ACCOUNT   *
003200*                            RULES INSTEAD OF ONE FUNCTION EACH   *
003300*  01/22/99   LPB  Y2K-015   YEAR 2000 REVIEW - NO DATE FIELDS,   *
003400*                            NO CHANGE REQUIRED                   *
003500*  08/07/03   ATN  IP-0315   RETURN-MESSAGE WIDENED 40 TO 60      *
003600*  05/30/07   DKV  IP-0407   OWNS-GAME SCAN RAISED TO 200 ENTRIES *
003700*                            TO MATCH THE WIDER OWNED TABLE       *
003710*  06/11/13   ATN  IP-0471   ADDED CP-FUNC-AGE-BALANCE-FILTER AND *
003720*                            CP-FUNC-ACCUM-TOTAL-BALANCE - THE    *
003730*                            NIGHTLY LISTING FILTER AND THE       *
003740*                            TOTAL-BALANCE CONTROL TOTAL NOW RUN  *
003750*                            THROUGH THIS MODULE ONE ACCOUNT AT A *
003760*                            TIME, SAME AS EVERY OTHER RULE HERE  *
003765*  06/11/13   ATN  IP-0476   VALIDATE-ON-CREATE NOW ALSO CHECKS   *
003770*                            CUST-EMAIL AGAINST EVERY OTHER       *
003775*                            ACCOUNT IN A MASTER-EMAIL TABLE THE  *
003780*                            CALLER PASSES IN, PER AUDIT FINDING  *
003785*                            - EMAIL MUST BE UNIQUE ON CREATE     *
003800*-----------------------------------------------------------------
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            LOJA-CPD-3090.
004300 OBJECT-COMPUTER.            LOJA-CPD-3090.
004400 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 WORKING-STORAGE             SECTION.
004900*-----------------------------------------------------------------
005000 01  WS-EDIT-SWITCHES.
005100     05  WS-FIELDS-OK-SW         PIC X(01) VALUE "Y".
005200         88  WS-FIELDS-OK            VALUE "Y".
005300         88  WS-FIELDS-BAD           VALUE "N".
005400     05  WS-GAME-FOUND-SW        PIC X(01) VALUE "N".
005500         88  WS-GAME-FOUND           VALUE "Y".
005510     05  WS-EMAIL-DUP-SW         PIC X(01) VALUE "N".
005520         88  WS-EMAIL-IS-DUP         VALUE "Y".
005600*-----------------------------------------------------------------
005700 01  WS-MESSAGE-JOIN-AREA.
005800     05  WS-CP-MSG-COUNT         PIC 9(01) COMP VALUE 0.
005900     05  WS-MSG-PTR              PIC 9(04) COMP VALUE 0.
006000     05  WS-CUST-MSG-TEXT        PIC X(58) VALUE SPACES.
006100*-----------------------------------------------------------------
006200*  EMAIL SHAPE-CHECK WORK AREA - "@" MUST APPEAR BEFORE ".".     *
006300*-----------------------------------------------------------------
006400 01  WS-EMAIL-SCAN-AREA.
006500     05  WS-EMAIL-SUB            PIC 9(03) COMP VALUE 0.
006600     05  WS-AT-POS               PIC 9(03) COMP VALUE 0.
006700     05  WS-DOT-POS              PIC 9(03) COMP VALUE 0.
006800 01  WS-EMAIL-LIMITS REDEFINES WS-EMAIL-SCAN-AREA.
006900     05  FILLER                  PIC 9(03).
007000     05  WS-EMAIL-LIMITS-COMBO   PIC 9(06).
007100*-----------------------------------------------------------------
007200 01  WS-AGE-BALANCE-LIMITS.
007300     05  WS-AGE-LOW              PIC 9(03) VALUE 000.
007400     05  WS-AGE-HIGH             PIC 9(03) VALUE 150.
007410 01  WS-AGE-LIMITS-R REDEFINES WS-AGE-BALANCE-LIMITS.
007420     05  WS-AGE-LIMITS-COMBO     PIC 9(06).
007500*-----------------------------------------------------------------
007600 01  WS-CALL-COUNTERS.
007700     05  WS-VALIDATE-CALLS       PIC S9(7) COMP VALUE +0.
007800     05  WS-DEDUCT-CALLS         PIC S9(7) COMP VALUE +0.
007900     05  WS-ADD-CALLS            PIC S9(7) COMP VALUE +0.
007905     05  WS-FILTER-CALLS         PIC S9(7) COMP VALUE +0.
007908     05  WS-ACCUM-CALLS          PIC S9(7) COMP VALUE +0.
007910 01  WS-CALL-COUNTERS-R REDEFINES WS-CALL-COUNTERS.
007920     05  WS-CALL-COUNTERS-COMBO  PIC S9(35) COMP.
007930*-----------------------------------------------------------------
007940*  77-LEVEL SCRATCH ITEMS - STAND ALONE, NOT PART OF ANY GROUP.   *
007950*-----------------------------------------------------------------
007960 77  WS-LAST-FILTER-RESULT       PIC X(01) VALUE "N".
007970 77  WS-TOTAL-CALLS-ALL-FUNCS    PIC S9(7) COMP VALUE +0.
008000*-----------------------------------------------------------------
008100 LINKAGE                     SECTION.
008200*-----------------------------------------------------------------
008300     COPY CUSTREC.
008500*-----------------------------------------------------------------
008600 01  CUST-POST-PARMS.
008700     05  CP-FUNCTION             PIC X(01).
008800         88  CP-FUNC-VALIDATE-CREATE     VALUE "1".
008900         88  CP-FUNC-HAS-BALANCE         VALUE "2".
009000         88  CP-FUNC-DEDUCT-BALANCE      VALUE "3".
009100         88  CP-FUNC-ADD-BALANCE         VALUE "4".
009200         88  CP-FUNC-OWNS-GAME           VALUE "5".
009210         88  CP-FUNC-AGE-BALANCE-FILTER  VALUE "6".
009220         88  CP-FUNC-ACCUM-TOTAL-BALANCE VALUE "7".
009300     05  CP-AMOUNT                PIC S9(7)V99.
009400     05  CP-GAME-ID               PIC 9(09).
009500     05  CP-RETURN-CODE           PIC 9(02).
009600         88  CP-OK                       VALUE 00.
009700         88  CP-FAILED                   VALUE 01 THRU 99.
009800     05  CP-RETURN-MESSAGE        PIC X(60).
009900     05  CP-RESULT-FLAG           PIC X(01).
009910     05  CP-FILTER-MIN-AGE        PIC 9(03).
009920     05  CP-FILTER-MAX-AGE        PIC 9(03).
009930     05  CP-FILTER-MIN-BALANCE    PIC S9(7)V99.
009940     05  CP-MATCHES-FILTER        PIC X(01).
009950     05  CP-RUNNING-TOTAL         PIC S9(9)V99.
009960*-----------------------------------------------------------------
009970*  MASTER-EMAIL TABLE FOR THE VALIDATE-ON-CREATE UNIQUENESS SCAN.*
009980*  CALLER LOADS ITS RESIDENT CUSTOMER TABLE IN HERE (ID + EMAIL  *
009990*  ONLY) AHEAD OF THE CALL - A ZERO COUNT MEANS SKIP THE SCAN.   *
010000*-----------------------------------------------------------------
010010     05  CP-MASTER-COUNT          PIC 9(07) COMP.
010020     05  CP-CUST-ENTRY OCCURS 1 TO 99999 TIMES
010030             DEPENDING ON CP-MASTER-COUNT
010040             INDEXED BY CP-CUST-IDX.
010050         10  CP-CUST-TABLE-ID     PIC 9(09).
010060         10  CP-CUST-TABLE-EMAIL  PIC X(50).
010070******************************************************************
010100 PROCEDURE                   DIVISION    USING CUSTOMER-MASTER-RECORD
010200                                                CUST-POST-PARMS.
010300*-----------------------------------------------------------------
010400* MAIN PROCEDURE - DISPATCH ON CP-FUNCTION.                      *
010500*-----------------------------------------------------------------
010600 100-CUST-POST.
010700     MOVE    00                  TO  CP-RETURN-CODE.
010800     MOVE    SPACES              TO  CP-RETURN-MESSAGE.
010900     MOVE    "N"                 TO  CP-RESULT-FLAG.
010950     ADD     1                   TO  WS-TOTAL-CALLS-ALL-FUNCS.
011000     EVALUATE TRUE
011100         WHEN CP-FUNC-VALIDATE-CREATE
011200             PERFORM 200-VALIDATE-CUST-FIELDS
011300                 THRU 200-VALIDATE-CUST-FIELDS-EXIT
011400         WHEN CP-FUNC-HAS-BALANCE
011500             PERFORM 200-HAS-SUFFICIENT-BALANCE
011600                 THRU 200-HAS-SUFFICIENT-BALANCE-EXIT
011700         WHEN CP-FUNC-DEDUCT-BALANCE
011800             PERFORM 200-DEDUCT-BALANCE
011900                 THRU 200-DEDUCT-BALANCE-EXIT
012000         WHEN CP-FUNC-ADD-BALANCE
012100             PERFORM 200-ADD-BALANCE
012200                 THRU 200-ADD-BALANCE-EXIT
012300         WHEN CP-FUNC-OWNS-GAME
012400             PERFORM 200-OWNS-GAME-TEST
012500                 THRU 200-OWNS-GAME-TEST-EXIT
012510         WHEN CP-FUNC-AGE-BALANCE-FILTER
012520             PERFORM 200-TEST-AGE-BALANCE-FILTER
012530                 THRU 200-TEST-AGE-BALANCE-FILTER-EXIT
012540         WHEN CP-FUNC-ACCUM-TOTAL-BALANCE
012550             PERFORM 200-ACCUM-TOTAL-BALANCE
012560                 THRU 200-ACCUM-TOTAL-BALANCE-EXIT
012600         WHEN OTHER
012700             MOVE    99                  TO  CP-RETURN-CODE
012800             MOVE    "INVALID CP-FUNCTION CODE ON CALL"
012900                                         TO  CP-RETURN-MESSAGE
013000     END-EVALUATE.
013100
013200     EXIT    PROGRAM.
013300*-----------------------------------------------------------------
013400* VALIDATE-ON-CREATE - NAME, EMAIL SHAPE, BALANCE, AGE.          *
013500* ACCUMULATES ALL FAILURES, DOES NOT SHORT-CIRCUIT.              *
013600*-----------------------------------------------------------------
013700 200-VALIDATE-CUST-FIELDS.
013800     ADD     1                   TO  WS-VALIDATE-CALLS.
013900     SET     WS-FIELDS-OK        TO  TRUE.
014000     MOVE    0                   TO  WS-CP-MSG-COUNT.
014100
014200     IF      CUST-NAME = SPACES OR LOW-VALUES
014300             SET     WS-FIELDS-BAD       TO  TRUE
014400             MOVE    "Nome do cliente obrigatorio"
014500                                         TO  WS-CUST-MSG-TEXT
014600             PERFORM 300-APPEND-CUST-MESSAGE
014700     END-IF.
014800
014900     PERFORM 300-CHECK-EMAIL-SHAPE
015000         THRU 300-CHECK-EMAIL-SHAPE-EXIT.
015100     IF      CUST-EMAIL = SPACES OR LOW-VALUES
015200         OR  WS-AT-POS = 0
015300         OR  WS-DOT-POS = 0
015400         OR  WS-DOT-POS < WS-AT-POS
015500             SET     WS-FIELDS-BAD       TO  TRUE
015600             MOVE    "Email invalido"    TO  WS-CUST-MSG-TEXT
015700             PERFORM 300-APPEND-CUST-MESSAGE
015800     END-IF.
015810
015820     MOVE    "N"                 TO  WS-EMAIL-DUP-SW.
015830     IF      CP-MASTER-COUNT > 0
015840             PERFORM 300-CHECK-MASTER-EMAIL-DUP
015850                 THRU 300-CHECK-MASTER-EMAIL-DUP-EXIT
015860                 VARYING CP-CUST-IDX FROM 1 BY 1
015870                 UNTIL CP-CUST-IDX > CP-MASTER-COUNT
015880     END-IF.
015890     IF      WS-EMAIL-IS-DUP
015900             SET     WS-FIELDS-BAD       TO  TRUE
015910             MOVE    "Email ja cadastrado no cliente"
015920                                         TO  WS-CUST-MSG-TEXT
015930             PERFORM 300-APPEND-CUST-MESSAGE
015940     END-IF.
015950
016000     IF      CUST-BALANCE < 0
016100             SET     WS-FIELDS-BAD       TO  TRUE
016200             MOVE    "Saldo inicial deve ser maior ou igual a zero"
016300                                         TO  WS-CUST-MSG-TEXT
016400             PERFORM 300-APPEND-CUST-MESSAGE
016500     END-IF.
016600
016700     IF      CUST-AGE < WS-AGE-LOW
016800         OR  CUST-AGE > WS-AGE-HIGH
016900             SET     WS-FIELDS-BAD       TO  TRUE
017000             MOVE    "Idade fora da faixa 0-150"
017100                                         TO  WS-CUST-MSG-TEXT
017200             PERFORM 300-APPEND-CUST-MESSAGE
017300     END-IF.
017400
017500     IF      WS-FIELDS-BAD
017600             MOVE    01                  TO  CP-RETURN-CODE
017700     END-IF.
017800 200-VALIDATE-CUST-FIELDS-EXIT.
017900     EXIT.
018000*-----------------------------------------------------------------
018100* HASSUFFICIENTBALANCE(AMOUNT) = BALANCE >= AMOUNT                *
018200*-----------------------------------------------------------------
018300 200-HAS-SUFFICIENT-BALANCE.
018400     IF      CUST-BALANCE >= CP-AMOUNT
018500             MOVE    "Y"                 TO  CP-RESULT-FLAG
018600     ELSE
018700             MOVE    "N"                 TO  CP-RESULT-FLAG
018800     END-IF.
018900 200-HAS-SUFFICIENT-BALANCE-EXIT.
019000     EXIT.
019100*-----------------------------------------------------------------
019200* DEDUCTBALANCE(AMOUNT) - NEGATIVE IS AN ERROR, ZERO IS A NO-OP  *
019300* (FREE GAME), OTHERWISE REQUIRE SUFFICIENT BALANCE THEN POST.   *
019400*-----------------------------------------------------------------
019500 200-DEDUCT-BALANCE.
019600     ADD     1                   TO  WS-DEDUCT-CALLS.
019700     IF      CP-AMOUNT < 0
019800             MOVE    01                  TO  CP-RETURN-CODE
019900             MOVE    "Valor de debito nao pode ser negativo"
020000                                         TO  CP-RETURN-MESSAGE
020100     ELSE
020200         IF  CP-AMOUNT = 0
020300                 CONTINUE
020400         ELSE
020500             IF  CUST-BALANCE >= CP-AMOUNT
020600                     SUBTRACT CP-AMOUNT      FROM CUST-BALANCE
020700             ELSE
020800                     MOVE    02                  TO  CP-RETURN-CODE
020900                     MOVE    "Saldo insuficiente"
021000                                         TO  CP-RETURN-MESSAGE
021100             END-IF
021200         END-IF
021300     END-IF.
021400 200-DEDUCT-BALANCE-EXIT.
021500     EXIT.
021600*-----------------------------------------------------------------
021700* ADDBALANCE(AMOUNT) - ZERO OR NEGATIVE IS AN ERROR.             *
021800*-----------------------------------------------------------------
021900 200-ADD-BALANCE.
022000     ADD     1                   TO  WS-ADD-CALLS.
022100     IF      CP-AMOUNT <= 0
022200             MOVE    01                  TO  CP-RETURN-CODE
022300             MOVE    "Valor de credito deve ser maior que zero"
022400                                         TO  CP-RETURN-MESSAGE
022500     ELSE
022600             ADD     CP-AMOUNT           TO  CUST-BALANCE
022700     END-IF.
022800 200-ADD-BALANCE-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------------
023100* OWNSGAME(GAME) - LINEAR SCAN, OWNED TABLE IS INSERTION ORDER,  *
023200* NOT SORTED BY GAME-ID, SO SEARCH ALL DOES NOT APPLY HERE.      *
023300*-----------------------------------------------------------------
023400 200-OWNS-GAME-TEST.
023500     MOVE    "N"                 TO  WS-GAME-FOUND-SW.
023600     IF      CUST-OWNED-COUNT > 0
023700             PERFORM 300-SCAN-OWNED-GAME
023800                 VARYING CUST-OWNED-IDX FROM 1 BY 1
023900                 UNTIL CUST-OWNED-IDX > CUST-OWNED-COUNT
024000                    OR WS-GAME-FOUND
024100     END-IF.
024200     MOVE    WS-GAME-FOUND-SW    TO  CP-RESULT-FLAG.
024300 200-OWNS-GAME-TEST-EXIT.
024400     EXIT.
024410*-----------------------------------------------------------------
024420* AGE-RANGE / MINIMUM-BALANCE LISTING FILTER - ONE ACCOUNT PER    *
024430* CALL.  CALLER LOOPS THE WHOLE CUSTOMER-MASTER AND CALLS THIS    *
024440* FUNCTION ONCE PER RECORD TO BUILD THE FILTERED LIST.            *
024450*-----------------------------------------------------------------
024460 200-TEST-AGE-BALANCE-FILTER.
024470     ADD     1                   TO  WS-FILTER-CALLS.
024480     MOVE    "N"                 TO  CP-MATCHES-FILTER.
024490     IF      CUST-AGE >= CP-FILTER-MIN-AGE
024500         AND CUST-AGE <= CP-FILTER-MAX-AGE
024510         AND CUST-BALANCE >= CP-FILTER-MIN-BALANCE
024520             MOVE    "Y"                 TO  CP-MATCHES-FILTER
024530     END-IF.
024540     MOVE    CP-MATCHES-FILTER   TO  WS-LAST-FILTER-RESULT.
024550 200-TEST-AGE-BALANCE-FILTER-EXIT.
024560     EXIT.
024570*-----------------------------------------------------------------
024580* GETTOTALBALANCE CONTROL TOTAL - CALLER PASSES THE RUNNING       *
024590* TOTAL IN ON CP-RUNNING-TOTAL, THIS ROUTINE ADDS THE CURRENT     *
024600* ACCOUNT'S BALANCE AND HANDS THE NEW RUNNING TOTAL BACK.         *
024610*-----------------------------------------------------------------
024620 200-ACCUM-TOTAL-BALANCE.
024630     ADD     1                   TO  WS-ACCUM-CALLS.
024640     ADD     CUST-BALANCE        TO  CP-RUNNING-TOTAL.
024650 200-ACCUM-TOTAL-BALANCE-EXIT.
024660     EXIT.
024670*-----------------------------------------------------------------
024680 300-SCAN-OWNED-GAME.
024690     IF      CUST-OWNED-GAME-ID (CUST-OWNED-IDX) = CP-GAME-ID
024700             SET     WS-GAME-FOUND       TO  TRUE
024800     END-IF.
024900 300-SCAN-OWNED-GAME-EXIT.
025000     EXIT.
025100*-----------------------------------------------------------------
025200* SCAN CUST-EMAIL FOR THE FIRST "@" AND THE FIRST "." AFTER IT.  *
025300*-----------------------------------------------------------------
025400 300-CHECK-EMAIL-SHAPE.
025500     MOVE    0                   TO  WS-AT-POS  WS-DOT-POS.
025600     PERFORM 300-SCAN-EMAIL-CHAR
025700         VARYING WS-EMAIL-SUB FROM 1 BY 1
025800         UNTIL WS-EMAIL-SUB > 50.
025900 300-CHECK-EMAIL-SHAPE-EXIT.
026000     EXIT.
026010*-----------------------------------------------------------------
026020* EMAIL-UNIQUENESS SCAN FOR VALIDATE-ON-CREATE - COMPARES THE     *
026030* INCOMING CUST-EMAIL AGAINST ONE MASTER-TABLE ENTRY PER CALL,    *
026040* SKIPPING THE ENTRY THAT SHARES THIS RECORD'S OWN CUST-ID (SO AN *
026050* UPDATE-IN-PLACE DOES NOT FLAG ITSELF AS A DUPLICATE).  DOES NOT *
026060* SHORT-CIRCUIT THE VARYING - SAME NO-EARLY-EXIT STYLE AS THE     *
026070* REST OF THIS MODULE'S TABLE SCANS.                              *
026080*-----------------------------------------------------------------
026090 300-CHECK-MASTER-EMAIL-DUP.
026095     IF      CP-CUST-TABLE-EMAIL (CP-CUST-IDX) = CUST-EMAIL
026100         AND CP-CUST-TABLE-ID (CP-CUST-IDX) NOT = CUST-ID
026105             SET     WS-EMAIL-IS-DUP     TO  TRUE
026110     END-IF.
026115 300-CHECK-MASTER-EMAIL-DUP-EXIT.
026120     EXIT.
026125*-----------------------------------------------------------------
026130 300-SCAN-EMAIL-CHAR.
026200     IF      CUST-EMAIL (WS-EMAIL-SUB:1) = "@"
026300         AND WS-AT-POS = 0
026400             MOVE    WS-EMAIL-SUB        TO  WS-AT-POS
026500     END-IF.
026600     IF      CUST-EMAIL (WS-EMAIL-SUB:1) = "."
026700         AND WS-AT-POS > 0
026800         AND WS-DOT-POS = 0
026900             MOVE    WS-EMAIL-SUB        TO  WS-DOT-POS
027000     END-IF.
027100 300-SCAN-EMAIL-CHAR-EXIT.
027200     EXIT.
027300*-----------------------------------------------------------------
027400* APPEND "; " AHEAD OF A SECOND-OR-LATER VALIDATION MESSAGE.     *
027500*-----------------------------------------------------------------
027600 300-APPEND-CUST-MESSAGE.
027700     ADD     1                   TO  WS-CP-MSG-COUNT.
027800     IF      WS-CP-MSG-COUNT = 1
027900             MOVE    WS-CUST-MSG-TEXT    TO  CP-RETURN-MESSAGE
028000     ELSE
028100             MOVE    1                   TO  WS-MSG-PTR
028200             INSPECT CP-RETURN-MESSAGE TALLYING WS-MSG-PTR
028300                     FOR CHARACTERS BEFORE INITIAL SPACES
028400             ADD     1                   TO  WS-MSG-PTR
028500             STRING  "; " WS-CUST-MSG-TEXT
028600                     DELIMITED BY SIZE   INTO CP-RETURN-MESSAGE
028700                     WITH POINTER WS-MSG-PTR
028800     END-IF.
028900 300-APPEND-CUST-MESSAGE-EXIT.
029000     EXIT.

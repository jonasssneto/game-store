000100******************************************************************
000200*                                                                *
000300*    L O J A   G A M E S   L T D A   -   C P D                   *
000400*                                                                *
000500*    NIGHTLY PURCHASE-REGISTER RUN                               *
000600*                                                                *
000700*    READS THE PURCHASE-TXN FILE (ONE LINE PER REQUESTED BUY,    *
000800*    GROUPED BY CUSTOMER AND TRANSACTION SEQUENCE) AGAINST THE   *
000900*    CATALOG AND ACCOUNT MASTERS, POSTS ACCEPTED PURCHASES TO    *
001000*    THE CUSTOMER MASTER, WRITES ONE PURCHASE-RESULT RECORD PER  *
001100*    TRANSACTION GROUP, AND PRINTS THE PURCHASE REGISTER REPORT  *
001200*    WITH A FINAL CONTROL-BREAK SUMMARY.  THIS IS THE OVERNIGHT  *
001300*    BATCH JOB THAT REPLACED THE OLD OVER-THE-COUNTER SALES      *
001400*    TERMINAL RUN WHEN THE STORE WENT TO NEXT-DAY ACCOUNT        *
001500*    POSTING.  THE CATALOG AND ACCOUNT MASTERS ARE BOTH FLAT     *
001600*    SEQUENTIAL FILES SORTED ASCENDING BY THEIR ID - THIS SHOP   *
001700*    HAS NO ISAM HANDLER ON THIS BOX, SO THE CATALOG IS LOADED   *
001800*    ENTIRE INTO A TABLE AND SEARCHED, AND THE ACCOUNT MASTER IS *
001900*    WALKED IN STEP WITH THE TRANSACTION FILE, BALANCE-LINE      *
002000*    STYLE, THE SAME WAY THE OLD INVENTORY UPDATE RUN DOES IT.   *
002100*                                                                *
002200******************************************************************
002300 IDENTIFICATION              DIVISION.
002400*-----------------------------------------------------------------
002500 PROGRAM-ID.                 PURCH-UPDATE.
002600 AUTHOR.                     R S FONTOURA.
002700 INSTALLATION.               LOJA GAMES LTDA - CPD.
002800 DATE-WRITTEN.               APRIL 02 1988.
002900 DATE-COMPILED.
003000 SECURITY.                   COMPANY CONFIDENTIAL - CPD USE ONLY.
003100*-----------------------------------------------------------------
003200*  CHANGE LOG                                                    *
003300*  DATE       BY   REQ#      DESCRIPTION                         *
003400*  ---------  ---  --------  ----------------------------------- *
003500*  04/02/88   RSF  IP-0045   ORIGINAL - SINGLE-ITEM SALES ONLY,   *
003600*                            OVER-THE-COUNTER TERMINAL FEED       *
003700*  11/03/88   RSF  IP-0042   CONVERTED TO OVERNIGHT MASTER-FILE   *
003800*                            POSTING RUN, CATALOG AND ACCOUNT     *
003900*                            MASTERS REPLACE THE OLD FLAT FILES   *
004000*  09/02/91   JCM  IP-0139   ADDED CART ("C") AND GREEDY ("G")    *
004100*                            TRANSACTION TYPES, CALLS OUT TO      *
004200*                            CART-VALUE, GAME-VALIDATE AND        *
004300*                            CUST-POST INSTEAD OF INLINE EDITS    *
004400*  01/22/99   LPB  Y2K-016   YEAR 2000 REVIEW - NO DATE FIELDS,   *
004500*                            NO CHANGE REQUIRED                   *
004600*  08/07/03   ATN  IP-0316   PURCHASE-RESULT MESSAGE WIDENED TO   *
004700*                            80 BYTES TO HOLD JOINED REJECT TEXT  *
004800*  05/30/07   DKV  IP-0408   GREEDY CANDIDATE TABLE RAISED TO     *
004900*                            9999 ENTRIES, CATALOG GROWTH         *
005000*  03/14/11   DKV  IP-0455   CURRENCY EDIT REWRITTEN TO BRL       *
005100*                            PUNCTUATION (PERIOD/COMMA SWAP)      *
005200*                            FOR THE NEW REGIONAL OFFICE REPORT   *
005210*  06/11/13   ATN  IP-0468   SINGLE-ITEM EDIT WAS TESTING CAN-BUY *
005220*                            AS ONE EITHER/OR TEST - NOW CHECKS   *
005230*                            AVAILABILITY AND AGE SEPARATELY SO   *
005240*                            BOTH REJECT LINES CAN JOIN ON ONE    *
005250*                            TRANSACTION, PER AUDIT FINDING       *
005260*  06/11/13   ATN  IP-0469   CART-LINE REJECT TEXT STAGING AREA   *
005270*                            WIDENED - A LONG CATALOG NAME WAS    *
005280*                            RUNNING PAST THE STRING AND GETTING  *
005290*                            CUT OFF ON THE PRINTED REGISTER      *
005291*  06/11/13   ATN  IP-0472   NIGHTLY RUN NOW ALSO WALKS THE FULL  *
005292*                            CATALOG TABLE AND THE FULL CUSTOMER  *
005293*                            MASTER ONCE EACH TO EXERCISE THE     *
005294*                            LISTING-FILTER AND GETTOTALBALANCE   *
005295*                            QUERY RULES AND PRINT THEIR COUNTS   *
005296*                            ON THE REGISTER SUMMARY, SAME RUN,   *
005297*                            NO EXTRA JCL STEP                    *
005298*  06/11/13   ATN  IP-0474   ADDED WS-CUF-AGE-RANGE-R REDEFINES - *
005299*                            ACCOUNT-REVIEW AGE PAIR NOW HAS THE  *
005300*                            SAME ALTERNATE-COMBO VIEW AS THE     *
005301*                            OTHER TWO SUBPROGRAMS, PER AUDIT     *
005302*                            FINDING ON REDEFINES COUNT           *
005303*-----------------------------------------------------------------
005400 ENVIRONMENT                 DIVISION.
005500*-----------------------------------------------------------------
005600 CONFIGURATION               SECTION.
005700 SOURCE-COMPUTER.            LOJA-CPD-3090.
005800 OBJECT-COMPUTER.            LOJA-CPD-3090.
005900 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
006000*-----------------------------------------------------------------
006100 INPUT-OUTPUT                SECTION.
006200 FILE-CONTROL.
006300     SELECT  GAME-MASTER-FILE
006400             ASSIGN TO       GAMEMSTR
006500             ORGANIZATION IS SEQUENTIAL
006600             FILE STATUS IS  WS-GAME-MASTER-STAT.
006700
006800     SELECT  CUSTOMER-MASTER-FILE
006900             ASSIGN TO       CUSTMSTR
007000             ORGANIZATION IS SEQUENTIAL
007100             FILE STATUS IS  WS-CUSTOMER-MASTER-STAT.
007200
007300     SELECT  CUSTOMER-MASTER-OUT
007400             ASSIGN TO       CUSTMNEW
007500             ORGANIZATION IS SEQUENTIAL
007600             FILE STATUS IS  WS-CUSTOMER-OUT-STAT.
007700
007800     SELECT  PURCHASE-TXN-FILE
007900             ASSIGN TO       PURCHTXN
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS  WS-PURCHASE-TXN-STAT.
008200
008300     SELECT  PURCHASE-RESULT-FILE
008400             ASSIGN TO       PURCHRES
008500             ORGANIZATION IS LINE SEQUENTIAL
008600             FILE STATUS IS  WS-PURCHASE-RES-STAT.
008700
008800     SELECT  PURCHASE-REGISTER-FILE
008900             ASSIGN TO       PURCHRPT
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS  WS-REGISTER-STAT.
009200******************************************************************
009300 DATA                        DIVISION.
009400*-----------------------------------------------------------------
009500 FILE                        SECTION.
009600*-----------------------------------------------------------------
009700 FD  GAME-MASTER-FILE
009800     RECORD CONTAINS 187 CHARACTERS
009900     DATA RECORD IS GAME-MASTER-RECORD.
010000     COPY GAMEREC.
010100*-----------------------------------------------------------------
010200 FD  CUSTOMER-MASTER-FILE
010300     RECORD IS VARYING IN SIZE FROM 120 TO 1920 CHARACTERS
010400             DEPENDING ON CUST-OWNED-COUNT
010500     DATA RECORD IS CUSTOMER-MASTER-RECORD.
010600     COPY CUSTREC.
010700*-----------------------------------------------------------------
010800 FD  CUSTOMER-MASTER-OUT
010900     RECORD IS VARYING IN SIZE FROM 120 TO 1920 CHARACTERS
011000             DEPENDING ON CUST-OUT-OWNED-COUNT
011100     DATA RECORD IS CUSTOMER-MASTER-RECORD-OUT.
011200 01  CUSTOMER-MASTER-RECORD-OUT.
011300     05  CUST-OUT-ID                 PIC 9(09).
011400     05  CUST-OUT-NAME               PIC X(40).
011500     05  CUST-OUT-EMAIL              PIC X(50).
011600     05  CUST-OUT-BALANCE            PIC S9(7)V99.
011700     05  CUST-OUT-AGE                PIC 9(03).
011800     05  CUST-OUT-OWNED-COUNT        PIC 9(04).
011900     05  CUST-OUT-OWNED-TABLE OCCURS 0 TO 200 TIMES
012000             DEPENDING ON CUST-OUT-OWNED-COUNT
012100             INDEXED BY CUST-OUT-OWNED-IDX.
012200         10  CUST-OUT-OWNED-GAME-ID  PIC 9(09).
012300     05  FILLER                      PIC X(05).
012400*-----------------------------------------------------------------
012500 FD  PURCHASE-TXN-FILE
012600     RECORD CONTAINS 35 CHARACTERS
012700     DATA RECORD IS PURCHASE-TXN-RECORD.
012800 01  PURCHASE-TXN-RECORD.
012900     05  TXN-TYPE                    PIC X(01).
013000         88  TXN-IS-SINGLE               VALUE "S".
013100         88  TXN-IS-CART                 VALUE "C".
013200         88  TXN-IS-GREEDY               VALUE "G".
013300     05  TXN-CUST-ID                 PIC 9(09).
013400     05  TXN-SEQ                     PIC 9(04).
013500     05  TXN-GAME-ID                 PIC 9(09).
013600     05  TXN-QUANTITY                PIC 9(04).
013700     05  FILLER                      PIC X(08).
013800*-----------------------------------------------------------------
013900 FD  PURCHASE-RESULT-FILE
014000     RECORD CONTAINS 106 CHARACTERS
014100     DATA RECORD IS PURCHASE-RESULT-RECORD.
014200 01  PURCHASE-RESULT-RECORD.
014300     05  RES-CUST-ID                 PIC 9(09).
014400     05  RES-TXN-TYPE                PIC X(01).
014500     05  RES-SUCCESS                 PIC X(01).
014600         88  RES-IS-ACCEPTED             VALUE "Y".
014700         88  RES-IS-REJECTED             VALUE "N".
014800     05  RES-MESSAGE                 PIC X(80).
014900     05  RES-TOTAL-AMOUNT            PIC S9(7)V99.
015000     05  RES-GAMES-COUNT             PIC 9(04).
015100     05  FILLER                      PIC X(02).
015200*-----------------------------------------------------------------
015300 FD  PURCHASE-REGISTER-FILE
015400     RECORD CONTAINS 133 CHARACTERS
015500     DATA RECORD IS PURCHASE-REGISTER-LINE.
015600 01  PURCHASE-REGISTER-LINE          PIC X(133).
015700*-----------------------------------------------------------------
015800 WORKING-STORAGE             SECTION.
015900*-----------------------------------------------------------------
016000 01  WS-FILE-STATUSES.
016100     05  WS-GAME-MASTER-STAT         PIC X(02) VALUE "00".
016200     05  WS-CUSTOMER-MASTER-STAT     PIC X(02) VALUE "00".
016300     05  WS-CUSTOMER-OUT-STAT        PIC X(02) VALUE "00".
016400     05  WS-PURCHASE-TXN-STAT        PIC X(02) VALUE "00".
016500     05  WS-PURCHASE-RES-STAT        PIC X(02) VALUE "00".
016600     05  WS-REGISTER-STAT            PIC X(02) VALUE "00".
016700*-----------------------------------------------------------------
016800 01  WS-EOF-SWITCHES.
016900     05  WS-TXN-EOF-SW               PIC X(01) VALUE "N".
017000         88  WS-TXN-EOF                  VALUE "Y".
017100     05  WS-CUSTOMER-EOF-SW          PIC X(01) VALUE "N".
017200         88  WS-CUSTOMER-EOF             VALUE "Y".
017300     05  WS-MORE-LINES-SW            PIC X(01) VALUE "Y".
017400         88  WS-MORE-LINES-IN-GROUP      VALUE "Y".
017500*-----------------------------------------------------------------
017600*  CATALOG TABLE - THE WHOLE GAME MASTER, LOADED ONCE AT START,  *
017700*  ASCENDING BY GAME-ID SO SEARCH ALL CAN SUBSTITUTE FOR THE     *
017800*  RANDOM READ THIS BOX HAS NO ISAM HANDLER TO DO FOR REAL.      *
017900*-----------------------------------------------------------------
018000 01  WS-GAME-TABLE-AREA.
018100     05  WS-GAME-TABLE-COUNT         PIC 9(05) COMP VALUE 0.
018200     05  WS-GAME-TABLE OCCURS 1 TO 9999 TIMES
018300             DEPENDING ON WS-GAME-TABLE-COUNT
018400             ASCENDING KEY IS WS-GT-GAME-ID
018500             INDEXED BY WS-GT-IDX.
018600         10  WS-GT-GAME-ID           PIC 9(09).
018700         10  WS-GT-NAME              PIC X(40).
018800         10  WS-GT-PRICE             PIC S9(7)V99.
018900         10  WS-GT-CATEGORY          PIC X(20).
019000         10  WS-GT-AGE-RATING        PIC 9(02).
019100         10  WS-GT-AVAILABLE         PIC X(01).
019200             88  WS-GT-IS-AVAILABLE      VALUE "Y".
019300*-----------------------------------------------------------------
019400*  GREEDY-PASS WORK TABLE - CANDIDATES FOR THE CURRENT CUSTOMER, *
019500*  BUILT FRESH FOR EACH "G" TRANSACTION, SORTED ASCENDING BY     *
019600*  PRICE (TIES KEEP CATALOG ORDER - A BUBBLE SORT IS STABLE      *
019700*  WHEN IT ONLY SWAPS ON A STRICT GREATER-THAN TEST).            *
019800*-----------------------------------------------------------------
019900 01  WS-GREEDY-TABLE-AREA.
020000     05  WS-GREEDY-COUNT             PIC 9(05) COMP VALUE 0.
020100     05  WS-GREEDY-TABLE OCCURS 1 TO 9999 TIMES
020200             DEPENDING ON WS-GREEDY-COUNT
020300             INDEXED BY WS-GREEDY-IDX.
020400         10  WS-GREEDY-GAME-ID       PIC 9(09).
020500         10  WS-GREEDY-PRICE         PIC S9(7)V99.
020600*-----------------------------------------------------------------
021000*  CART LINE-ITEM WORK TABLE - BUILT WHILE THE LOOK-AHEAD READ   *
021100*  COLLECTS EVERY LINE SHARING THE SAME TXN-CUST-ID/TXN-SEQ.     *
021200*-----------------------------------------------------------------
021300 01  WS-CART-TABLE-AREA.
021400     05  WS-CART-LINE-COUNT          PIC 9(04) COMP VALUE 0.
021500     05  WS-CART-TABLE OCCURS 1 TO 200 TIMES
021600             DEPENDING ON WS-CART-LINE-COUNT
021700             INDEXED BY WS-CART-IDX.
021800         10  WS-CART-GAME-ID         PIC 9(09).
021900         10  WS-CART-QUANTITY        PIC 9(04).
022000         10  WS-CART-LINE-VALUE      PIC S9(7)V99.
022100*-----------------------------------------------------------------
022200*  PURCHASED-GAMES WORK TABLE - EVERY GAME ACCEPTED IN THE       *
022300*  CURRENT TRANSACTION GROUP, IN PURCHASE ORDER, READY TO BE     *
022400*  APPENDED TO THE CUSTOMER'S OWNED-GAME LIST.                   *
022500*-----------------------------------------------------------------
022600 01  WS-PURCHASED-TABLE-AREA.
022700     05  WS-PURCHASED-COUNT          PIC 9(04) COMP VALUE 0.
022800     05  WS-PURCHASED-TABLE OCCURS 1 TO 200 TIMES
022900             DEPENDING ON WS-PURCHASED-COUNT
023000             INDEXED BY WS-PURCH-IDX.
023100         10  WS-PURCHASED-GAME-ID    PIC 9(09).
023200*-----------------------------------------------------------------
023300 01  WS-TXN-GROUP-KEY.
023400     05  WS-GROUP-CUST-ID            PIC 9(09) VALUE 0.
023500     05  WS-GROUP-SEQ                PIC 9(04) VALUE 0.
023600     05  WS-GROUP-TYPE               PIC X(01) VALUE SPACE.
023700 01  WS-TXN-GROUP-LIMITS REDEFINES WS-TXN-GROUP-KEY.
023800     05  WS-GROUP-KEY-COMBO          PIC 9(13).
023900     05  FILLER                      PIC X(01).
024000*-----------------------------------------------------------------
024100 01  WS-WORK-SUBSCRIPTS.
024200     05  WS-BUB-I                    PIC 9(05) COMP VALUE 0.
024300     05  WS-BUB-J                    PIC 9(05) COMP VALUE 0.
024400     05  WS-BUB-LIMIT                PIC 9(05) COMP VALUE 0.
024500 01  WS-SUBSCRIPT-LIMITS REDEFINES WS-WORK-SUBSCRIPTS.
024600     05  WS-SUBSCRIPT-COMBO          PIC 9(15) COMP.
024700*-----------------------------------------------------------------
024800 01  WS-BUB-SWAP-AREA.
024900     05  WS-BUB-SWAP-GAME-ID         PIC 9(09).
025000     05  WS-BUB-SWAP-PRICE           PIC S9(7)V99.
025100*-----------------------------------------------------------------
025110*  SEARCH KEY PASSED TO 500-FIND-GAME-BY-ID FROM THE CART AND     *
025120*  GREEDY PATHS, WHERE THE GAME ID IS NOT TXN-GAME-ID DIRECTLY.   *
025130*-----------------------------------------------------------------
025140 01  WS-SEARCH-GAME-ID              PIC 9(09) VALUE 0.
025150*-----------------------------------------------------------------
025200 01  WS-SWITCHES.
025300     05  WS-GAME-FOUND-SW            PIC X(01) VALUE "N".
025400         88  WS-GAME-FOUND               VALUE "Y".
025500     05  WS-CUSTOMER-FOUND-SW        PIC X(01) VALUE "N".
025600         88  WS-CUSTOMER-FOUND           VALUE "Y".
025700     05  WS-GROUP-ACCEPTED-SW        PIC X(01) VALUE "N".
025800         88  WS-GROUP-ACCEPTED           VALUE "Y".
025900*-----------------------------------------------------------------
026000*  MESSAGE-JOIN WORK AREA, SAME PATTERN AS GAME-VALIDATE AND     *
026100*  CUST-POST USE FOR THEIR OWN ACCUMULATED-FAILURE MESSAGES.     *
026200*-----------------------------------------------------------------
026300 01  WS-MESSAGE-JOIN-AREA.
026400     05  WS-PU-MSG-COUNT             PIC 9(02) COMP VALUE 0.
026500     05  WS-MSG-PTR                  PIC 9(04) COMP VALUE 0.
026550     05  WS-JOIN-STAGE-TEXT          PIC X(72) VALUE SPACES.
026600     05  WS-PU-MSG-TEXT              PIC X(80) VALUE SPACES.
026700*-----------------------------------------------------------------
026800 01  WS-AMOUNT-ACCUMULATORS.
026900     05  WS-CART-TOTAL               PIC S9(7)V99 VALUE 0.
027000     05  WS-GREEDY-RUNNING-BALANCE   PIC S9(7)V99 VALUE 0.
027100     05  WS-GREEDY-SPENT             PIC S9(7)V99 VALUE 0.
027200*-----------------------------------------------------------------
027300*  RUN CONTROL TOTALS FOR THE FINAL REGISTER SUMMARY.            *
027400*-----------------------------------------------------------------
027500 01  WS-RUN-CONTROL-TOTALS.
027600     05  WS-TXN-READ-COUNT           PIC 9(07) COMP VALUE 0.
027700     05  WS-TXN-ACCEPTED-COUNT       PIC 9(07) COMP VALUE 0.
027800     05  WS-TXN-REJECTED-COUNT       PIC 9(07) COMP VALUE 0.
027900     05  WS-TOTAL-AMOUNT-POSTED      PIC S9(9)V99 VALUE 0.
027910     05  WS-COUNT-EDIT               PIC ZZZZZZ9.
027930*-----------------------------------------------------------------
027940*  77-LEVEL SCRATCH ITEMS - STAND ALONE, NOT PART OF ANY GROUP -   *
027950*  RUN TOTALS FOR THE CATALOG-LISTING AND CUSTOMER-FILTER CENSUS.  *
027960*-----------------------------------------------------------------
027970 77  WS-CATALOG-FILTER-COUNT     PIC 9(05) COMP VALUE 0.
027980 77  WS-CUST-FILTER-COUNT        PIC 9(07) COMP VALUE 0.
027990 77  WS-CUST-TOTAL-BALANCE       PIC S9(9)V99 VALUE 0.
028000*-----------------------------------------------------------------
028005*  FIXED CRITERIA FOR THE NIGHTLY LISTING/FILTER CENSUS - GENERAL *
028006*  AUDIENCE, ANY CATEGORY, ANY PRICE, AVAILABLE STOCK ONLY, AND   *
028007*  ADULT ACCOUNTS IN GOOD STANDING FOR THE ACCOUNT REVIEW.        *
028008*-----------------------------------------------------------------
028009 01  WS-CATALOG-FILTER-CRITERIA.
028010     05  WS-CFC-CATEGORY             PIC X(20) VALUE SPACES.
028011     05  WS-CFC-MIN-PRICE            PIC S9(7)V99 VALUE 0.
028012     05  WS-CFC-MAX-PRICE            PIC S9(7)V99 VALUE 999999.99.
028013     05  WS-CFC-MIN-AGE              PIC 9(02) VALUE 00.
028014     05  WS-CFC-AVAIL-ONLY           PIC X(01) VALUE "Y".
028015 01  WS-CUST-FILTER-CRITERIA.
028020     05  WS-CUF-AGE-RANGE.
028025         10  WS-CUF-MIN-AGE          PIC 9(03) VALUE 018.
028030         10  WS-CUF-MAX-AGE          PIC 9(03) VALUE 150.
028035*-----------------------------------------------------------------
028040*  ALTERNATE NUMERIC VIEW OF THE AGE-RANGE PAIR, KEPT SO THE       *
028045*  ACCOUNT-REVIEW RANGE TEST BELOW READS AS A COMPARE, NOT A       *
028050*  LITERAL - SAME IDIOM AS GAME-VALIDATE'S AGE-RATING LIMITS.      *
028055*-----------------------------------------------------------------
028060     05  WS-CUF-AGE-RANGE-R REDEFINES WS-CUF-AGE-RANGE.
028065         10  WS-CUF-AGE-RANGE-COMBO  PIC 9(06).
028070     05  WS-CUF-MIN-BALANCE          PIC S9(7)V99 VALUE 0.
028090*-----------------------------------------------------------------
028100*  LINK-PARAMETER GROUPS FOR THE THREE SUBPROGRAMS THIS RUN      *
028200*  CALLS - SAME SHAPE AS THEIR OWN LINKAGE SECTIONS.             *
028300*-----------------------------------------------------------------
028400 01  WS-CART-LINK-PARMS.
028500     05  WS-CLP-QUANTITY             PIC 9(04).
028600     05  WS-CLP-UNIT-PRICE           PIC S9(7)V99.
028700     05  WS-CLP-VALUE                PIC S9(7)V99.
028800*-----------------------------------------------------------------
028900 01  WS-GAME-VALIDATE-PARMS.
029000     05  WS-GVP-FUNCTION             PIC X(01).
029100     05  WS-GVP-CUSTOMER-AGE         PIC 9(03).
029200     05  WS-GVP-RETURN-CODE          PIC 9(02).
029300     05  WS-GVP-RETURN-MESSAGE       PIC X(60).
029400     05  WS-GVP-IS-FREE              PIC X(01).
029500     05  WS-GVP-IS-AGE-APPROPRIATE   PIC X(01).
029600     05  WS-GVP-CAN-BUY              PIC X(01).
029610     05  WS-GVP-FILTER-CATEGORY      PIC X(20).
029620     05  WS-GVP-FILTER-MIN-PRICE     PIC S9(7)V99.
029630     05  WS-GVP-FILTER-MAX-PRICE     PIC S9(7)V99.
029640     05  WS-GVP-FILTER-MIN-AGE       PIC 9(02).
029650     05  WS-GVP-FILTER-AVAIL-ONLY    PIC X(01).
029660     05  WS-GVP-MATCHES-FILTER       PIC X(01).
029670*-----------------------------------------------------------------
029671*  CATALOG-DUP TABLE MIRROR - THIS RUN NEVER MAINTAINS THE        *
029672*  CATALOG (NO CREATE-TYPE TRANSACTION EXISTS ON PURCHASE-TXN),   *
029673*  SO THE COUNT STAYS ZERO AND GAME-VALIDATE SKIPS THE SCAN.      *
029674*  FIELDS ARE CARRIED HERE ONLY SO THIS WORKING-STORAGE MIRROR    *
029675*  STAYS THE SAME SHAPE AS GAME-VALIDATE-PARMS IN THE SUBPROGRAM. *
029676*-----------------------------------------------------------------
029677     05  WS-GVP-CATALOG-COUNT        PIC 9(05) COMP VALUE 0.
029678     05  WS-GVP-CAT-ENTRY OCCURS 1 TO 9999 TIMES
029679             DEPENDING ON WS-GVP-CATALOG-COUNT
029680             INDEXED BY WS-GVP-CAT-IDX.
029681         10  WS-GVP-CAT-GAME-ID      PIC 9(09).
029682         10  WS-GVP-CAT-GAME-NAME    PIC X(40).
029690*-----------------------------------------------------------------
029800 01  WS-CUST-POST-PARMS.
029900     05  WS-CPP-FUNCTION             PIC X(01).
030000     05  WS-CPP-AMOUNT               PIC S9(7)V99.
030100     05  WS-CPP-GAME-ID              PIC 9(09).
030200     05  WS-CPP-RETURN-CODE          PIC 9(02).
030300     05  WS-CPP-RETURN-MESSAGE       PIC X(60).
030400     05  WS-CPP-RESULT-FLAG          PIC X(01).
030410     05  WS-CPP-FILTER-MIN-AGE       PIC 9(03).
030420     05  WS-CPP-FILTER-MAX-AGE       PIC 9(03).
030430     05  WS-CPP-FILTER-MIN-BALANCE   PIC S9(7)V99.
030440     05  WS-CPP-MATCHES-FILTER       PIC X(01).
030450     05  WS-CPP-RUNNING-TOTAL        PIC S9(9)V99.
030455*-----------------------------------------------------------------
030456*  MASTER-EMAIL-DUP TABLE MIRROR - THIS RUN NEVER MAINTAINS THE   *
030457*  CUSTOMER MASTER (NO CREATE-TYPE TRANSACTION EXISTS ON          *
030458*  PURCHASE-TXN), SO THE COUNT STAYS ZERO AND CUST-POST SKIPS THE *
030459*  SCAN.  FIELDS ARE CARRIED HERE ONLY SO THIS WORKING-STORAGE    *
030460*  MIRROR STAYS THE SAME SHAPE AS CUST-POST-PARMS IN THE          *
030461*  SUBPROGRAM.                                                    *
030462*-----------------------------------------------------------------
030463     05  WS-CPP-MASTER-COUNT         PIC 9(07) COMP VALUE 0.
030464     05  WS-CPP-CUST-ENTRY OCCURS 1 TO 99999 TIMES
030465             DEPENDING ON WS-CPP-MASTER-COUNT
030466             INDEXED BY WS-CPP-CUST-IDX.
030467         10  WS-CPP-CUST-TABLE-ID    PIC 9(09).
030468         10  WS-CPP-CUST-TABLE-EMAIL PIC X(50).
030470*-----------------------------------------------------------------
030600*  SCRATCH GAME-MASTER-SHAPED RECORD PASSED TO GAME-VALIDATE -   *
030700*  DESCRIPTION IS NOT CARRIED IN THE CATALOG TABLE SINCE THIS    *
030800*  RUN NEVER MAINTAINS THE CATALOG, ONLY READS ELIGIBILITY.      *
030900*-----------------------------------------------------------------
031000 01  WS-CURRENT-GAME-RECORD.
031100     COPY GAMEREC.
031200*-----------------------------------------------------------------
031300*  REPORT PRINT LINES - TITLE, HEADING, DETAIL AND SUMMARY, IN   *
031400*  THE SAME STYLE AS THE OLD INVENTORY REPORT'S PRINT RECORDS.   *
031500*-----------------------------------------------------------------
031600 01  WS-REGISTER-TITLE.
031700     05  FILLER                      PIC X(35) VALUE SPACES.
031800     05  FILLER                      PIC X(45)
031900             VALUE "LOJA GAMES LTDA - RELATORIO DE COMPRAS".
032000     05  FILLER                      PIC X(53) VALUE SPACES.
032100*-----------------------------------------------------------------
032200 01  WS-REGISTER-HEADER.
032300     05  FILLER                      PIC X(01) VALUE SPACES.
032400     05  FILLER                      PIC X(09) VALUE "CUST-ID".
032500     05  FILLER                      PIC X(03) VALUE "TP".
032600     05  FILLER                      PIC X(09) VALUE "STATUS".
032700     05  FILLER                      PIC X(13) VALUE "AMOUNT".
032800     05  FILLER                      PIC X(06) VALUE "GAMES".
032900     05  FILLER                      PIC X(80) VALUE "MESSAGE".
033000     05  FILLER                      PIC X(12) VALUE SPACES.
033100*-----------------------------------------------------------------
033200 01  WS-REGISTER-DETAIL.
033300     05  RD-CUST-ID                  PIC ZZZZZZZZ9.
033400     05  FILLER                      PIC X(01) VALUE SPACES.
033500     05  RD-TXN-TYPE                 PIC X(01).
033600     05  FILLER                      PIC X(02) VALUE SPACES.
033700     05  RD-STATUS                   PIC X(08).
033800     05  FILLER                      PIC X(01) VALUE SPACES.
033900     05  RD-AMOUNT                   PIC X(18).
034000     05  FILLER                      PIC X(01) VALUE SPACES.
034100     05  RD-GAMES-COUNT              PIC ZZZ9.
034200     05  FILLER                      PIC X(01) VALUE SPACES.
034300     05  RD-MESSAGE                  PIC X(80).
034400     05  FILLER                      PIC X(05) VALUE SPACES.
034500*-----------------------------------------------------------------
034600 01  WS-REGISTER-SUMMARY-LINE.
034700     05  FILLER                      PIC X(02) VALUE SPACES.
034800     05  RS-LABEL                    PIC X(30).
034900     05  RS-VALUE                    PIC X(18).
035000     05  FILLER                      PIC X(83) VALUE SPACES.
035100*-----------------------------------------------------------------
035200*  BRL MONEY-EDIT WORK AREA - "R$ " PREFIX, PERIOD THOUSANDS,    *
035300*  COMMA DECIMAL.  BUILT WITH ORDINARY EDITED PICTURES AND THEN  *
035400*  SWAPPED WITH INSPECT REPLACING, NOT DECIMAL-POINT IS COMMA -  *
035500*  THAT CLAUSE REDEFINES THE COMMA/PERIOD FOR THE WHOLE PROGRAM  *
035600*  AND WOULD BREAK EVERY OTHER NUMERIC LITERAL IN THIS SOURCE.   *
035700*-----------------------------------------------------------------
035800 01  WS-BRL-EDIT-AREA.
035900     05  WS-BRL-US-EDIT              PIC ZZZ,ZZZ,ZZ9.99.
036000     05  WS-BRL-DISPLAY              PIC X(18) VALUE SPACES.
036100     05  WS-BRL-AMOUNT-IN            PIC S9(9)V99.
036200******************************************************************
036300 PROCEDURE                   DIVISION.
036400*-----------------------------------------------------------------
036500* MAIN PROCEDURE                                                 *
036600*-----------------------------------------------------------------
036700 100-PURCH-UPDATE.
036800     PERFORM 200-INITIATE-PURCH-UPDATE.
036900     PERFORM 200-PROCEED-PURCH-UPDATE
037000             UNTIL WS-TXN-EOF AND WS-CUSTOMER-EOF.
037100     PERFORM 200-TERMINATE-PURCH-UPDATE.
037200
037300     STOP    RUN.
037400*-----------------------------------------------------------------
037500* OPEN FILES, LOAD THE CATALOG TABLE, PRIME THE FIRST TRANSACTION*
037600* GROUP AND THE FIRST CUSTOMER MASTER RECORD, PRINT THE REGISTER *
037700* TITLE AND HEADING.                                             *
037800*-----------------------------------------------------------------
037900 200-INITIATE-PURCH-UPDATE.
038000     PERFORM 300-OPEN-ALL-FILES.
038100     PERFORM 300-LOAD-GAME-TABLE
038200             THRU 300-LOAD-GAME-TABLE-EXIT.
038210     MOVE    0                       TO  WS-CPP-RUNNING-TOTAL.
038220     PERFORM 300-CENSUS-CATALOG-FILTER
038230             THRU 300-CENSUS-CATALOG-FILTER-EXIT.
038300     PERFORM 300-PRINT-REGISTER-TITLE.
038400     PERFORM 300-PRINT-REGISTER-HEADER.
038500     PERFORM 300-READ-CUSTOMER-MASTER.
038600     PERFORM 300-READ-TXN-GROUP
038700             THRU 300-READ-TXN-GROUP-EXIT.
038800*-----------------------------------------------------------------
038900* MAIN PROCEDURE FOR THE PURCHASE RUN, BALANCE-LINE STYLE, THE   *
039000* SAME WAY THE OLD INVENTORY UPDATE MATCHES MASTER TO            *
039100* TRANSACTION - WHEN THE GROUP'S CUSTOMER ID IS AHEAD OF THE     *
039200* MASTER, THE MASTER RECORD HAS NO MORE BUSINESS THIS RUN AND IS *
039300* REWRITTEN UNCHANGED; WHEN IT IS BEHIND, THE TRANSACTION NAMES  *
039400* A CUSTOMER THIS MASTER DOES NOT HAVE AND IS REJECTED OUTRIGHT. *
039500*-----------------------------------------------------------------
039600 200-PROCEED-PURCH-UPDATE.
039700     EVALUATE TRUE
039800         WHEN WS-GROUP-CUST-ID = CUST-ID
039900             PERFORM 300-PROCESS-TXN-GROUP
040000                 THRU 300-PROCESS-TXN-GROUP-EXIT
040100         WHEN WS-GROUP-CUST-ID > CUST-ID
040200             PERFORM 300-WRITE-UNCHANGED-CUSTOMER
040300             PERFORM 300-READ-CUSTOMER-MASTER
040400         WHEN OTHER
040500             PERFORM 300-REJECT-UNKNOWN-CUSTOMER
040600                 THRU 300-REJECT-UNKNOWN-CUSTOMER-EXIT
040700             PERFORM 300-READ-TXN-GROUP
040800                 THRU 300-READ-TXN-GROUP-EXIT
040900     END-EVALUATE.
041000*-----------------------------------------------------------------
041100* PRINT THE FINAL CONTROL-BREAK SUMMARY AND CLOSE ALL FILES.     *
041200*-----------------------------------------------------------------
041300 200-TERMINATE-PURCH-UPDATE.
041400     PERFORM 300-PRINT-REGISTER-SUMMARY
041500             THRU 300-PRINT-REGISTER-SUMMARY-EXIT.
041600     PERFORM 300-CLOSE-ALL-FILES.
041700*-----------------------------------------------------------------
041800 300-OPEN-ALL-FILES.
041900     OPEN    INPUT    GAME-MASTER-FILE
042000             INPUT    CUSTOMER-MASTER-FILE
042100             OUTPUT   CUSTOMER-MASTER-OUT
042200             INPUT    PURCHASE-TXN-FILE
042300             OUTPUT   PURCHASE-RESULT-FILE
042400             OUTPUT   PURCHASE-REGISTER-FILE.
042500*-----------------------------------------------------------------
042600* LOAD THE ENTIRE CATALOG INTO WS-GAME-TABLE, ASCENDING BY ID -  *
042700* THE FILE IS ALREADY SORTED THAT WAY SO NO SORT STEP IS NEEDED. *
042800*-----------------------------------------------------------------
042900 300-LOAD-GAME-TABLE.
043000     READ    GAME-MASTER-FILE
043100             AT END      SET     WS-GAME-TABLE-COUNT     TO  0
043200             NOT AT END  PERFORM 400-APPEND-GAME-TABLE-ENTRY
043300     END-READ.
043400     PERFORM 400-LOAD-GAME-TABLE-LOOP
043500             THRU 400-LOAD-GAME-TABLE-LOOP-EXIT
043600             UNTIL WS-GAME-MASTER-STAT = "10".
043700 300-LOAD-GAME-TABLE-EXIT.
043800     EXIT.
043900 400-LOAD-GAME-TABLE-LOOP.
044000     READ    GAME-MASTER-FILE
044100             AT END      MOVE    "10"    TO  WS-GAME-MASTER-STAT
044200             NOT AT END  PERFORM 400-APPEND-GAME-TABLE-ENTRY
044300     END-READ.
044400 400-LOAD-GAME-TABLE-LOOP-EXIT.
044500     EXIT.
044600 400-APPEND-GAME-TABLE-ENTRY.
044700     ADD     1                       TO  WS-GAME-TABLE-COUNT.
044800     MOVE    GAME-ID                 TO  WS-GT-GAME-ID
044900                                             (WS-GAME-TABLE-COUNT).
045000     MOVE    GAME-NAME               TO  WS-GT-NAME
045100                                             (WS-GAME-TABLE-COUNT).
045200     MOVE    GAME-PRICE              TO  WS-GT-PRICE
045300                                             (WS-GAME-TABLE-COUNT).
045400     MOVE    GAME-CATEGORY           TO  WS-GT-CATEGORY
045500                                             (WS-GAME-TABLE-COUNT).
045600     MOVE    GAME-AGE-RATING         TO  WS-GT-AGE-RATING
045700                                             (WS-GAME-TABLE-COUNT).
045800     MOVE    GAME-AVAILABLE          TO  WS-GT-AVAILABLE
045900                                             (WS-GAME-TABLE-COUNT).
045910*-----------------------------------------------------------------
045920* NIGHTLY CATALOG-LISTING FILTER CENSUS - RUNS THE FIXED GENERAL-  *
045930* AUDIENCE CRITERIA IN WS-CATALOG-FILTER-CRITERIA AGAINST EVERY    *
045940* CATALOG ENTRY, ONE GAME-VALIDATE CALL PER ENTRY, AND COUNTS     *
045950* HOW MANY MATCH FOR THE REGISTER SUMMARY.                        *
045960*-----------------------------------------------------------------
045970 300-CENSUS-CATALOG-FILTER.
045980     MOVE    0                       TO  WS-CATALOG-FILTER-COUNT.
045990     IF      WS-GAME-TABLE-COUNT > 0
046000             PERFORM 400-CENSUS-ONE-CATALOG-ENTRY
046010                 THRU 400-CENSUS-ONE-CATALOG-ENTRY-EXIT
046020                 VARYING WS-GT-IDX FROM 1 BY 1
046030                 UNTIL WS-GT-IDX > WS-GAME-TABLE-COUNT
046040     END-IF.
046050 300-CENSUS-CATALOG-FILTER-EXIT.
046060     EXIT.
046070 400-CENSUS-ONE-CATALOG-ENTRY.
046080     MOVE    "3"                     TO  WS-GVP-FUNCTION.
046090     MOVE    WS-CFC-CATEGORY         TO  WS-GVP-FILTER-CATEGORY.
046100     MOVE    WS-CFC-MIN-PRICE        TO  WS-GVP-FILTER-MIN-PRICE.
046110     MOVE    WS-CFC-MAX-PRICE        TO  WS-GVP-FILTER-MAX-PRICE.
046120     MOVE    WS-CFC-MIN-AGE          TO  WS-GVP-FILTER-MIN-AGE.
046130     MOVE    WS-CFC-AVAIL-ONLY       TO  WS-GVP-FILTER-AVAIL-ONLY.
046140     PERFORM 500-BUILD-CURRENT-GAME-RECORD.
046150     CALL    "GAME-VALIDATE"         USING WS-CURRENT-GAME-RECORD
046160                                           WS-GAME-VALIDATE-PARMS.
046170     IF      WS-GVP-MATCHES-FILTER = "Y"
046180             ADD     1                   TO  WS-CATALOG-FILTER-COUNT
046190     END-IF.
046200 400-CENSUS-ONE-CATALOG-ENTRY-EXIT.
046210     EXIT.
046220*-----------------------------------------------------------------
046230* READ ONE CUSTOMER-MASTER RECORD.  AT END, FORCE A HIGH-VALUE   *
046240* KEY SO THE BALANCE-LINE COMPARE IN 200-PROCEED-PURCH-UPDATE    *
046250* STOPS FAVOURING THE MASTER SIDE, SAME TRICK AS THE OLD RUN.    *
046260*-----------------------------------------------------------------
046500 300-READ-CUSTOMER-MASTER.
046600     READ    CUSTOMER-MASTER-FILE
046700             AT END      MOVE    "Y"         TO  WS-CUSTOMER-EOF-SW
046800                         MOVE    999999999   TO  CUST-ID
046900             NOT AT END  CONTINUE
047000     END-READ.
047100*-----------------------------------------------------------------
047200* READ-AHEAD ONE FULL TRANSACTION GROUP - EVERY LINE SHARING THE *
047300* SAME TXN-CUST-ID AND TXN-SEQ.  A ONE-RECORD LOOK-AHEAD BUFFER  *
047400* IS KEPT IN WS-NEXT-TXN SO THE GROUP BREAK CAN BE SEEN WITHOUT  *
047500* PUSHING A RECORD BACK ONTO THE FILE.                           *
047600*-----------------------------------------------------------------
047700 300-READ-TXN-GROUP.
047800     MOVE    0                       TO  WS-CART-LINE-COUNT.
047900     IF      WS-TXN-EOF
048000             MOVE    999999999           TO  WS-GROUP-CUST-ID
048100             GO TO   300-READ-TXN-GROUP-EXIT
048200     END-IF.
048300     MOVE    TXN-CUST-ID                 TO  WS-GROUP-CUST-ID.
048400     MOVE    TXN-SEQ                     TO  WS-GROUP-SEQ.
048500     MOVE    TXN-TYPE                    TO  WS-GROUP-TYPE.
048600     MOVE    "Y"                         TO  WS-MORE-LINES-SW.
048700     PERFORM 400-ACCUMULATE-TXN-GROUP-LINE
048800             THRU 400-ACCUMULATE-TXN-GROUP-LINE-EXIT
048900             UNTIL NOT WS-MORE-LINES-IN-GROUP.
049000 300-READ-TXN-GROUP-EXIT.
049100     EXIT.
049200 400-ACCUMULATE-TXN-GROUP-LINE.
049300     ADD     1                       TO  WS-CART-LINE-COUNT.
049400     MOVE    TXN-GAME-ID             TO  WS-CART-GAME-ID
049500                                             (WS-CART-LINE-COUNT).
049600     IF      TXN-IS-CART
049620             MOVE    TXN-QUANTITY    TO  WS-CART-QUANTITY
049640                                             (WS-CART-LINE-COUNT)
049660     ELSE
049680             MOVE    1               TO  WS-CART-QUANTITY
049690                                             (WS-CART-LINE-COUNT)
050000     END-IF.
050100     ADD     1                       TO  WS-TXN-READ-COUNT.
050200     PERFORM 400-READ-ONE-TXN-LINE
050300             THRU 400-READ-ONE-TXN-LINE-EXIT.
050400     IF      WS-TXN-EOF
050500         OR  TXN-CUST-ID NOT = WS-GROUP-CUST-ID
050600         OR  TXN-SEQ NOT = WS-GROUP-SEQ
050700             MOVE    "N"                 TO  WS-MORE-LINES-SW
050800     END-IF.
050900 400-ACCUMULATE-TXN-GROUP-LINE-EXIT.
051000     EXIT.
051100 400-READ-ONE-TXN-LINE.
051200     READ    PURCHASE-TXN-FILE
051300             AT END      MOVE    "Y"     TO  WS-TXN-EOF-SW
051400     END-READ.
051500 400-READ-ONE-TXN-LINE-EXIT.
051600     EXIT.
051700*-----------------------------------------------------------------
051800* PROCESS ONE TRANSACTION GROUP AGAINST THE CUSTOMER NOW LOADED. *
051900*-----------------------------------------------------------------
052000 300-PROCESS-TXN-GROUP.
052100     MOVE    "N"                     TO  WS-GROUP-ACCEPTED-SW.
052200     MOVE    0                       TO  WS-PURCHASED-COUNT
052300                                         WS-CART-TOTAL
052400                                         RES-TOTAL-AMOUNT.
052500     MOVE    0                       TO  WS-PU-MSG-COUNT.
052600     MOVE    SPACES                  TO  WS-PU-MSG-TEXT.
052700
052800     EVALUATE TRUE
052900         WHEN WS-GROUP-TYPE = "S"
053000             PERFORM 400-PROCESS-SINGLE
053100                 THRU 400-PROCESS-SINGLE-EXIT
053200         WHEN WS-GROUP-TYPE = "C"
053300             PERFORM 400-PROCESS-CART
053400                 THRU 400-PROCESS-CART-EXIT
053500         WHEN WS-GROUP-TYPE = "G"
053600             PERFORM 400-PROCESS-GREEDY
053700                 THRU 400-PROCESS-GREEDY-EXIT
053800     END-EVALUATE.
053900
054000     IF      WS-GROUP-ACCEPTED
054100             PERFORM 400-POST-ACCEPTED-PURCHASE
054200                 THRU 400-POST-ACCEPTED-PURCHASE-EXIT
054300     END-IF.
054400
054500     PERFORM 400-WRITE-PURCHASE-RESULT
054600             THRU 400-WRITE-PURCHASE-RESULT-EXIT.
054700     PERFORM 400-WRITE-REGISTER-DETAIL
054800             THRU 400-WRITE-REGISTER-DETAIL-EXIT.
054900     PERFORM 300-READ-TXN-GROUP
055000             THRU 300-READ-TXN-GROUP-EXIT.
055100 300-PROCESS-TXN-GROUP-EXIT.
055200     EXIT.
055300*-----------------------------------------------------------------
055400* SINGLE PURCHASE - VALIDATE, ACCUMULATING ALL FAILURES, THEN    *
055500* POST IF NONE.  ORDER OF CHECKS MATCHES THE BUSINESS RULE       *
055600* EXACTLY SO THE JOINED MESSAGE READS IN THE SAME SEQUENCE.      *
055700*-----------------------------------------------------------------
055800 400-PROCESS-SINGLE.
055900     PERFORM 500-FIND-GAME-IN-TABLE
056000             THRU 500-FIND-GAME-IN-TABLE-EXIT.
056100     IF      NOT WS-GAME-FOUND
056200             MOVE    "Jogo nao encontrado no catalogo"
056300                                     TO  WS-JOIN-STAGE-TEXT
056400             PERFORM 500-APPEND-RESULT-MESSAGE
056500             GO TO   400-PROCESS-SINGLE-EXIT
056600     END-IF.
056700
056800     MOVE    "2"                     TO  WS-GVP-FUNCTION.
056900     MOVE    CUST-AGE                TO  WS-GVP-CUSTOMER-AGE.
057000     PERFORM 500-BUILD-CURRENT-GAME-RECORD.
057100     CALL    "GAME-VALIDATE"         USING WS-CURRENT-GAME-RECORD
057200                                           WS-GAME-VALIDATE-PARMS.
057300
057400     IF      NOT WS-GT-IS-AVAILABLE (WS-GT-IDX)
057410             MOVE "Jogo nao esta disponivel"
057420                                     TO  WS-JOIN-STAGE-TEXT
057430             PERFORM 500-APPEND-RESULT-MESSAGE
057440     END-IF.
057450
057460     IF      WS-GVP-IS-AGE-APPROPRIATE NOT = "Y"
057470             MOVE "Jogo nao e apropriado para a idade"
057480                                     TO  WS-JOIN-STAGE-TEXT
057490             PERFORM 500-APPEND-RESULT-MESSAGE
058200     END-IF.
058400
058500     MOVE    "5"                     TO  WS-CPP-FUNCTION.
058600     MOVE    WS-GT-GAME-ID (WS-GT-IDX)
058700                                     TO  WS-CPP-GAME-ID.
058800     CALL    "CUST-POST"             USING CUSTOMER-MASTER-RECORD
058900                                           WS-CUST-POST-PARMS.
059000     IF      WS-CPP-RESULT-FLAG = "Y"
059100             MOVE    "Cliente ja possui este jogo"
059200                                     TO  WS-JOIN-STAGE-TEXT
059300             PERFORM 500-APPEND-RESULT-MESSAGE
059400     END-IF.
059500
059600     IF      CUST-BALANCE < WS-GT-PRICE (WS-GT-IDX)
059700             MOVE    "Saldo insuficiente"
059800                                     TO  WS-JOIN-STAGE-TEXT
059900             PERFORM 500-APPEND-RESULT-MESSAGE
060000     END-IF.
060100
060200     IF      WS-PU-MSG-COUNT = 0
060300             SET     WS-GROUP-ACCEPTED   TO  TRUE
060400             MOVE    WS-GT-PRICE (WS-GT-IDX)
060500                                     TO  RES-TOTAL-AMOUNT
060600             ADD     1                   TO  WS-PURCHASED-COUNT
060700             MOVE    WS-GT-GAME-ID (WS-GT-IDX)
060800                                     TO  WS-PURCHASED-TABLE
060900                                             (WS-PURCHASED-COUNT)
061000     END-IF.
061100 400-PROCESS-SINGLE-EXIT.
061200     EXIT.
061300*-----------------------------------------------------------------
061400* CART PURCHASE - EMPTY CART IS REJECTED BEFORE ANYTHING ELSE.   *
061500* OTHERWISE THE CART TOTAL IS COMPUTED FIRST (VIA CART-VALUE,    *
061600* ONE CALL PER LINE) AND EVERY LINE IS EDITED, ALL FAILURES      *
061700* ACCUMULATED, BEFORE ANY BALANCE IS TOUCHED.                    *
061800*-----------------------------------------------------------------
061900 400-PROCESS-CART.
062000     IF      WS-CART-LINE-COUNT = 0
062100             MOVE    "Carrinho esta vazio"
062200                                     TO  WS-JOIN-STAGE-TEXT
062300             PERFORM 500-APPEND-RESULT-MESSAGE
062400             GO TO   400-PROCESS-CART-EXIT
062500     END-IF.
062600
062700     MOVE    0                       TO  WS-CART-TOTAL.
062800     PERFORM 500-EXTEND-CART-LINE
062900             THRU 500-EXTEND-CART-LINE-EXIT
063000             VARYING WS-CART-IDX FROM 1 BY 1
063100             UNTIL WS-CART-IDX > WS-CART-LINE-COUNT.
063200
063300     IF      CUST-BALANCE < WS-CART-TOTAL
063400             MOVE    "Saldo insuficiente para comprar o carrinho"
063500                                     TO  WS-JOIN-STAGE-TEXT
063600             PERFORM 500-APPEND-RESULT-MESSAGE
063700     END-IF.
063800
063900     PERFORM 500-EDIT-CART-LINE
064000             THRU 500-EDIT-CART-LINE-EXIT
064100             VARYING WS-CART-IDX FROM 1 BY 1
064200             UNTIL WS-CART-IDX > WS-CART-LINE-COUNT.
064300
064400     IF      WS-PU-MSG-COUNT = 0
064500             SET     WS-GROUP-ACCEPTED   TO  TRUE
064600             MOVE    WS-CART-TOTAL       TO  RES-TOTAL-AMOUNT
064700             PERFORM 500-ADD-CART-LINE-TO-PURCHASED
064800                 THRU 500-ADD-CART-LINE-TO-PURCHASED-EXIT
064900                 VARYING WS-CART-IDX FROM 1 BY 1
065000                 UNTIL WS-CART-IDX > WS-CART-LINE-COUNT
065100     END-IF.
065200 400-PROCESS-CART-EXIT.
065300     EXIT.
065400*-----------------------------------------------------------------
065500* GREEDY MAXIMUM-GAMES PURCHASE - BUILD THE CANDIDATE LIST,      *
065600* SORT ASCENDING BY PRICE, WALK IT AS A PASS-THROUGH SCAN (NO    *
065700* EARLY EXIT ON THE FIRST SHORTFALL) FOR FIDELITY WITH THE       *
065800* ORIGINAL DESKTOP ENGINE, WHICH NEVER BREAKS OUT EITHER.        *
065900*-----------------------------------------------------------------
066000 400-PROCESS-GREEDY.
066100     PERFORM 500-BUILD-GREEDY-CANDIDATES
066200             THRU 500-BUILD-GREEDY-CANDIDATES-EXIT.
066300
066400     IF      WS-GAME-TABLE-COUNT = 0
066500             MOVE    "Nenhum jogo disponivel"
066600                                     TO  WS-JOIN-STAGE-TEXT
066700             PERFORM 500-APPEND-RESULT-MESSAGE
066800             GO TO   400-PROCESS-GREEDY-EXIT
066900     END-IF.
067000
067100     IF      WS-GREEDY-COUNT > 0
067200             PERFORM 500-SORT-GREEDY-CANDIDATES
067300                 THRU 500-SORT-GREEDY-CANDIDATES-EXIT
067400     END-IF.
067500
067600     MOVE    CUST-BALANCE            TO  WS-GREEDY-RUNNING-BALANCE.
067700     MOVE    0                       TO  WS-GREEDY-SPENT.
067800
067900     IF      WS-GREEDY-COUNT > 0
068000             PERFORM 500-WALK-GREEDY-CANDIDATE
068100                 THRU 500-WALK-GREEDY-CANDIDATE-EXIT
068200                 VARYING WS-GREEDY-IDX FROM 1 BY 1
068300                 UNTIL WS-GREEDY-IDX > WS-GREEDY-COUNT
068400     END-IF.
068500
068600     IF      WS-PURCHASED-COUNT = 0
068700             MOVE
068800     "Nenhum jogo pode ser comprado com o saldo disponivel"
068900                                     TO  WS-JOIN-STAGE-TEXT
069000             PERFORM 500-APPEND-RESULT-MESSAGE
069100     ELSE
069200             SET     WS-GROUP-ACCEPTED   TO  TRUE
069300             MOVE    WS-GREEDY-SPENT     TO  RES-TOTAL-AMOUNT
069400             STRING  "Comprou "  DELIMITED BY SIZE
069500                     WS-PURCHASED-COUNT  DELIMITED BY SIZE
069600                     " jogos com sucesso" DELIMITED BY SIZE
069700                     INTO WS-JOIN-STAGE-TEXT
069800             PERFORM 500-APPEND-RESULT-MESSAGE
069900     END-IF.
070000 400-PROCESS-GREEDY-EXIT.
070100     EXIT.
070200*-----------------------------------------------------------------
070300* POST AN ACCEPTED GROUP - DEDUCT THE POSTED AMOUNT ONCE, ADD    *
070400* EVERY PURCHASED GAME TO THE OWNED LIST, IN PURCHASE ORDER.     *
070500*-----------------------------------------------------------------
070600 400-POST-ACCEPTED-PURCHASE.
070700     MOVE    "3"                     TO  WS-CPP-FUNCTION.
070800     MOVE    RES-TOTAL-AMOUNT        TO  WS-CPP-AMOUNT.
070900     CALL    "CUST-POST"             USING CUSTOMER-MASTER-RECORD
071000                                           WS-CUST-POST-PARMS.
071100
071200     PERFORM 500-APPEND-OWNED-GAME
071300             THRU 500-APPEND-OWNED-GAME-EXIT
071400             VARYING WS-PURCH-IDX FROM 1 BY 1
071500             UNTIL WS-PURCH-IDX > WS-PURCHASED-COUNT.
071600
071700     ADD     1                       TO  WS-TXN-ACCEPTED-COUNT.
071800     ADD     RES-TOTAL-AMOUNT        TO  WS-TOTAL-AMOUNT-POSTED.
071900 400-POST-ACCEPTED-PURCHASE-EXIT.
072000     EXIT.
072100*-----------------------------------------------------------------
072200* WRITE THE PURCHASE-RESULT RECORD FOR THIS GROUP.               *
072300*-----------------------------------------------------------------
072400 400-WRITE-PURCHASE-RESULT.
072500     MOVE    WS-GROUP-CUST-ID        TO  RES-CUST-ID.
072600     MOVE    WS-GROUP-TYPE           TO  RES-TXN-TYPE.
072700     IF      WS-GROUP-ACCEPTED
072800             SET     RES-IS-ACCEPTED     TO  TRUE
072900     ELSE
073000             SET     RES-IS-REJECTED     TO  TRUE
073100             MOVE    0                   TO  RES-TOTAL-AMOUNT
073200             ADD     1                   TO  WS-TXN-REJECTED-COUNT
073300     END-IF.
073400     MOVE    WS-PU-MSG-TEXT          TO  RES-MESSAGE.
073500     MOVE    WS-PURCHASED-COUNT      TO  RES-GAMES-COUNT.
073600     WRITE   PURCHASE-RESULT-RECORD.
073700 400-WRITE-PURCHASE-RESULT-EXIT.
073800     EXIT.
073900*-----------------------------------------------------------------
074000* WRITE THE MATCHING PURCHASE REGISTER DETAIL LINE.              *
074100*-----------------------------------------------------------------
074200 400-WRITE-REGISTER-DETAIL.
074300     MOVE    RES-CUST-ID             TO  RD-CUST-ID.
074400     MOVE    RES-TXN-TYPE            TO  RD-TXN-TYPE.
074500     IF      RES-IS-ACCEPTED
074600             MOVE    "ACCEPTED"          TO  RD-STATUS
074700     ELSE
074800             MOVE    "REJECTED"          TO  RD-STATUS
074900     END-IF.
075000     MOVE    RES-TOTAL-AMOUNT        TO  WS-BRL-AMOUNT-IN.
075100     PERFORM 500-FORMAT-BRL-AMOUNT
075200             THRU 500-FORMAT-BRL-AMOUNT-EXIT.
075300     MOVE    WS-BRL-DISPLAY          TO  RD-AMOUNT.
075400     MOVE    RES-GAMES-COUNT         TO  RD-GAMES-COUNT.
075500     MOVE    RES-MESSAGE             TO  RD-MESSAGE.
075600     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-DETAIL.
075700 400-WRITE-REGISTER-DETAIL-EXIT.
075800     EXIT.
075900*-----------------------------------------------------------------
076000* A TRANSACTION GROUP NAMES A CUSTOMER ID THE MASTER FILE HAS    *
076100* ALREADY PASSED (OR NEVER HAD) - REJECT IT WITHOUT TOUCHING ANY *
076200* MASTER RECORD.                                                 *
076300*-----------------------------------------------------------------
076400 300-REJECT-UNKNOWN-CUSTOMER.
076500     MOVE    "N"                     TO  WS-GROUP-ACCEPTED-SW.
076600     MOVE    0                       TO  WS-PURCHASED-COUNT
076700                                         RES-TOTAL-AMOUNT.
076800     MOVE    0                       TO  WS-PU-MSG-COUNT.
076900     MOVE    "Cliente desconhecido"  TO  WS-JOIN-STAGE-TEXT.
077000     PERFORM 500-APPEND-RESULT-MESSAGE.
077100     PERFORM 400-WRITE-PURCHASE-RESULT.
077200     PERFORM 400-WRITE-REGISTER-DETAIL.
077300 300-REJECT-UNKNOWN-CUSTOMER-EXIT.
077400     EXIT.
077500*-----------------------------------------------------------------
077600* REWRITE THE CURRENT MASTER RECORD, UNCHANGED, TO THE NEW       *
077700* CUSTOMER MASTER - ITS TRANSACTIONS (IF ANY) ARE ALL BEHIND IT. *
077800*-----------------------------------------------------------------
077900 300-WRITE-UNCHANGED-CUSTOMER.
078000     PERFORM 400-WRITE-CUSTOMER-MASTER-OUT
078100             THRU 400-WRITE-CUSTOMER-MASTER-OUT-EXIT.
078200*-----------------------------------------------------------------
078300 400-WRITE-CUSTOMER-MASTER-OUT.
078310     MOVE    "6"                     TO  WS-CPP-FUNCTION.
078320     MOVE    WS-CUF-MIN-AGE          TO  WS-CPP-FILTER-MIN-AGE.
078330     MOVE    WS-CUF-MAX-AGE          TO  WS-CPP-FILTER-MAX-AGE.
078340     MOVE    WS-CUF-MIN-BALANCE      TO  WS-CPP-FILTER-MIN-BALANCE.
078350     CALL    "CUST-POST"             USING CUSTOMER-MASTER-RECORD
078360                                           WS-CUST-POST-PARMS.
078370     IF      WS-CPP-MATCHES-FILTER = "Y"
078380             ADD     1                   TO  WS-CUST-FILTER-COUNT
078390     END-IF.
078395     MOVE    "7"                     TO  WS-CPP-FUNCTION.
078396     CALL    "CUST-POST"             USING CUSTOMER-MASTER-RECORD
078397                                           WS-CUST-POST-PARMS.
078398     MOVE    WS-CPP-RUNNING-TOTAL    TO  WS-CUST-TOTAL-BALANCE.
078399     MOVE    CUST-ID                 TO  CUST-OUT-ID.
078500     MOVE    CUST-NAME               TO  CUST-OUT-NAME.
078600     MOVE    CUST-EMAIL              TO  CUST-OUT-EMAIL.
078700     MOVE    CUST-BALANCE            TO  CUST-OUT-BALANCE.
078800     MOVE    CUST-AGE                TO  CUST-OUT-AGE.
078900     MOVE    CUST-OWNED-COUNT        TO  CUST-OUT-OWNED-COUNT.
079000     IF      CUST-OWNED-COUNT > 0
079100             PERFORM 500-COPY-OWNED-GAME-ID
079200                 THRU 500-COPY-OWNED-GAME-ID-EXIT
079300                 VARYING CUST-OWNED-IDX FROM 1 BY 1
079400                 UNTIL CUST-OWNED-IDX > CUST-OWNED-COUNT
079500     END-IF.
079600     WRITE   CUSTOMER-MASTER-RECORD-OUT.
079700 400-WRITE-CUSTOMER-MASTER-OUT-EXIT.
079800     EXIT.
079900 500-COPY-OWNED-GAME-ID.
080000     MOVE    CUST-OWNED-GAME-ID (CUST-OWNED-IDX)
080100                             TO  CUST-OUT-OWNED-GAME-ID
080200                                     (CUST-OWNED-IDX).
080300 500-COPY-OWNED-GAME-ID-EXIT.
080400     EXIT.
080500*-----------------------------------------------------------------
080600* SEARCH THE CATALOG TABLE FOR TXN-GAME-ID (SINGLE-PURCHASE      *
080700* PATH).  BINARY SEARCH SUBSTITUTES FOR THE RANDOM READ THIS BOX *
080800* HAS NO ISAM HANDLER TO PERFORM FOR REAL.                       *
080900*-----------------------------------------------------------------
081000 500-FIND-GAME-IN-TABLE.
081100     MOVE    "N"                     TO  WS-GAME-FOUND-SW.
081200     IF      WS-GAME-TABLE-COUNT > 0
081300             SET     WS-GT-IDX           TO  1
081400             SEARCH ALL WS-GAME-TABLE
081500                 AT END      CONTINUE
081600                 WHEN WS-GT-GAME-ID (WS-GT-IDX) = TXN-GAME-ID
081700                         SET     WS-GAME-FOUND   TO  TRUE
081800     END-IF.
081900 500-FIND-GAME-IN-TABLE-EXIT.
082000     EXIT.
082100*-----------------------------------------------------------------
082200* SEARCH THE CATALOG TABLE FOR A GIVEN GAME ID, LEAVING THE      *
082300* FOUND SWITCH AND WS-GT-IDX SET - USED BY THE CART AND GREEDY   *
082400* PATHS WHERE THE KEY IS NOT TXN-GAME-ID DIRECTLY.               *
082500*-----------------------------------------------------------------
082600 500-FIND-GAME-BY-ID.
082700     MOVE    "N"                     TO  WS-GAME-FOUND-SW.
082800     IF      WS-GAME-TABLE-COUNT > 0
082900             SET     WS-GT-IDX           TO  1
083000             SEARCH ALL WS-GAME-TABLE
083100                 AT END      CONTINUE
083200                 WHEN WS-GT-GAME-ID (WS-GT-IDX) = WS-SEARCH-GAME-ID
083300                         SET     WS-GAME-FOUND   TO  TRUE
083400     END-IF.
083500 500-FIND-GAME-BY-ID-EXIT.
083600     EXIT.
083700*-----------------------------------------------------------------
083800* MOVE THE FOUND TABLE ENTRY INTO THE SCRATCH GAME RECORD FOR    *
083900* THE CALL TO GAME-VALIDATE (DESCRIPTION IS LEFT BLANK - THIS    *
084000* RUN NEVER MAINTAINS THE CATALOG, ONLY READS ELIGIBILITY).      *
084100*-----------------------------------------------------------------
084200 500-BUILD-CURRENT-GAME-RECORD.
084300     MOVE    SPACES                  TO  WS-CURRENT-GAME-RECORD.
084400     MOVE    WS-GT-GAME-ID (WS-GT-IDX)   TO  GAME-ID
084500                                             OF WS-CURRENT-GAME-RECORD.
084600     MOVE    WS-GT-NAME (WS-GT-IDX)      TO  GAME-NAME
084700                                             OF WS-CURRENT-GAME-RECORD.
084800     MOVE    WS-GT-PRICE (WS-GT-IDX)     TO  GAME-PRICE
084900                                             OF WS-CURRENT-GAME-RECORD.
085000     MOVE    WS-GT-CATEGORY (WS-GT-IDX)  TO  GAME-CATEGORY
085100                                             OF WS-CURRENT-GAME-RECORD.
085200     MOVE    WS-GT-AGE-RATING (WS-GT-IDX) TO GAME-AGE-RATING
085300                                             OF WS-CURRENT-GAME-RECORD.
085400     MOVE    WS-GT-AVAILABLE (WS-GT-IDX) TO  GAME-AVAILABLE
085500                                             OF WS-CURRENT-GAME-RECORD.
085600*-----------------------------------------------------------------
085700* EXTEND ONE CART LINE VIA CART-VALUE AND ADD IT TO THE RUNNING  *
085800* CART TOTAL.  A LINE NAMING AN UNKNOWN GAME EXTENDS AS ZERO AND *
085900* WILL FAIL ITS OWN ELIGIBILITY EDIT BELOW.                      *
086000*-----------------------------------------------------------------
086100 500-EXTEND-CART-LINE.
086200     MOVE    WS-CART-GAME-ID (WS-CART-IDX)   TO  WS-SEARCH-GAME-ID.
086300     PERFORM 500-FIND-GAME-BY-ID
086400             THRU 500-FIND-GAME-BY-ID-EXIT.
086500     IF      WS-GAME-FOUND
086600             MOVE    WS-CART-QUANTITY (WS-CART-IDX)
086700                                     TO  WS-CLP-QUANTITY
086800             MOVE    WS-GT-PRICE (WS-GT-IDX)
086900                                     TO  WS-CLP-UNIT-PRICE
087000             CALL    "CART-VALUE"    USING WS-CART-LINK-PARMS
087100             MOVE    WS-CLP-VALUE    TO  WS-CART-LINE-VALUE
087200                                             (WS-CART-IDX)
087300     ELSE
087400             MOVE    0               TO  WS-CART-LINE-VALUE
087500                                             (WS-CART-IDX)
087600     END-IF.
087700     ADD     WS-CART-LINE-VALUE (WS-CART-IDX)   TO  WS-CART-TOTAL.
087800 500-EXTEND-CART-LINE-EXIT.
087900     EXIT.
088000*-----------------------------------------------------------------
088100* PER-LINE ELIGIBILITY AND OWNERSHIP EDIT FOR THE CART PATH.     *
088200*-----------------------------------------------------------------
088300 500-EDIT-CART-LINE.
088400     MOVE    WS-CART-GAME-ID (WS-CART-IDX)   TO  WS-SEARCH-GAME-ID.
088500     PERFORM 500-FIND-GAME-BY-ID
088600             THRU 500-FIND-GAME-BY-ID-EXIT.
088700     IF      NOT WS-GAME-FOUND
088800             STRING  "Nao e possivel comprar o jogo: "
088900                             DELIMITED BY SIZE
089000                     "DESCONHECIDO"  DELIMITED BY SIZE
089100                     INTO WS-JOIN-STAGE-TEXT
089200             PERFORM 500-APPEND-RESULT-MESSAGE
089300             GO TO   500-EDIT-CART-LINE-EXIT
089400     END-IF.
089500
089600     MOVE    "2"                     TO  WS-GVP-FUNCTION.
089700     MOVE    CUST-AGE                TO  WS-GVP-CUSTOMER-AGE.
089800     PERFORM 500-BUILD-CURRENT-GAME-RECORD.
089900     CALL    "GAME-VALIDATE"         USING WS-CURRENT-GAME-RECORD
090000                                           WS-GAME-VALIDATE-PARMS.
090100     IF      WS-GVP-CAN-BUY NOT = "Y"
090200             STRING  "Nao e possivel comprar o jogo: "
090300                             DELIMITED BY SIZE
090400                     WS-GT-NAME (WS-GT-IDX)  DELIMITED BY SIZE
090500                     INTO WS-JOIN-STAGE-TEXT
090600             PERFORM 500-APPEND-RESULT-MESSAGE
090700     END-IF.
090800
090900     MOVE    "5"                     TO  WS-CPP-FUNCTION.
091000     MOVE    WS-GT-GAME-ID (WS-GT-IDX)   TO  WS-CPP-GAME-ID.
091100     CALL    "CUST-POST"             USING CUSTOMER-MASTER-RECORD
091200                                           WS-CUST-POST-PARMS.
091300     IF      WS-CPP-RESULT-FLAG = "Y"
091400             STRING  "Ja possui o jogo: " DELIMITED BY SIZE
091500                     WS-GT-NAME (WS-GT-IDX)  DELIMITED BY SIZE
091600                     INTO WS-JOIN-STAGE-TEXT
091700             PERFORM 500-APPEND-RESULT-MESSAGE
091800     END-IF.
091900 500-EDIT-CART-LINE-EXIT.
092000     EXIT.
092100*-----------------------------------------------------------------
092200 500-ADD-CART-LINE-TO-PURCHASED.
092300     ADD     1                       TO  WS-PURCHASED-COUNT.
092400     MOVE    WS-CART-GAME-ID (WS-CART-IDX)
092500                             TO  WS-PURCHASED-TABLE
092600                                     (WS-PURCHASED-COUNT).
092700 500-ADD-CART-LINE-TO-PURCHASED-EXIT.
092800     EXIT.
092900*-----------------------------------------------------------------
093000* BUILD THE GREEDY CANDIDATE LIST - AVAILABLE, AGE-APPROPRIATE,  *
093100* NOT ALREADY OWNED, IN CATALOG (ID ASCENDING) ORDER.            *
093200*-----------------------------------------------------------------
093300 500-BUILD-GREEDY-CANDIDATES.
093400     MOVE    0                       TO  WS-GREEDY-COUNT.
093500     IF      WS-GAME-TABLE-COUNT > 0
093600             PERFORM 600-TEST-GREEDY-CANDIDATE
093700                 THRU 600-TEST-GREEDY-CANDIDATE-EXIT
093800                 VARYING WS-GT-IDX FROM 1 BY 1
093900                 UNTIL WS-GT-IDX > WS-GAME-TABLE-COUNT
094000     END-IF.
094100 500-BUILD-GREEDY-CANDIDATES-EXIT.
094200     EXIT.
094300 600-TEST-GREEDY-CANDIDATE.
094400     IF      WS-GT-IS-AVAILABLE (WS-GT-IDX)
094500         AND CUST-AGE >= WS-GT-AGE-RATING (WS-GT-IDX)
094600             MOVE    "5"                 TO  WS-CPP-FUNCTION
094700             MOVE    WS-GT-GAME-ID (WS-GT-IDX)
094800                                         TO  WS-CPP-GAME-ID
094900             CALL "CUST-POST"        USING CUSTOMER-MASTER-RECORD
095000                                           WS-CUST-POST-PARMS
095100             IF  WS-CPP-RESULT-FLAG NOT = "Y"
095200                     ADD     1               TO  WS-GREEDY-COUNT
095300                     MOVE    WS-GT-GAME-ID (WS-GT-IDX)
095400                                 TO  WS-GREEDY-GAME-ID
095500                                         (WS-GREEDY-COUNT)
095600                     MOVE    WS-GT-PRICE (WS-GT-IDX)
095700                                 TO  WS-GREEDY-PRICE
095800                                         (WS-GREEDY-COUNT)
095900             END-IF
096000     END-IF.
096100 600-TEST-GREEDY-CANDIDATE-EXIT.
096200     EXIT.
096300*-----------------------------------------------------------------
096400* BUBBLE-SORT THE GREEDY CANDIDATES ASCENDING BY PRICE - STABLE  *
096500* BECAUSE IT ONLY SWAPS ON A STRICT GREATER-THAN COMPARE.        *
096600*-----------------------------------------------------------------
096700 500-SORT-GREEDY-CANDIDATES.
096800     COMPUTE WS-BUB-LIMIT = WS-GREEDY-COUNT - 1.
096900     IF      WS-BUB-LIMIT > 0
097000             PERFORM 600-BUBBLE-PASS
097100                 THRU 600-BUBBLE-PASS-EXIT
097200                 VARYING WS-BUB-I FROM 1 BY 1
097300                 UNTIL WS-BUB-I > WS-BUB-LIMIT
097400     END-IF.
097500 500-SORT-GREEDY-CANDIDATES-EXIT.
097600     EXIT.
097700 600-BUBBLE-PASS.
097800     COMPUTE WS-BUB-LIMIT = WS-GREEDY-COUNT - WS-BUB-I.
097900     PERFORM 700-BUBBLE-COMPARE
098000             THRU 700-BUBBLE-COMPARE-EXIT
098100             VARYING WS-BUB-J FROM 1 BY 1
098200             UNTIL WS-BUB-J > WS-BUB-LIMIT.
098300 600-BUBBLE-PASS-EXIT.
098400     EXIT.
098500 700-BUBBLE-COMPARE.
098600     IF      WS-GREEDY-PRICE (WS-BUB-J) > WS-GREEDY-PRICE (WS-BUB-J + 1)
098700             MOVE    WS-GREEDY-GAME-ID (WS-BUB-J)
098800                                     TO  WS-BUB-SWAP-GAME-ID
098900             MOVE    WS-GREEDY-PRICE (WS-BUB-J)
099000                                     TO  WS-BUB-SWAP-PRICE
099100             MOVE    WS-GREEDY-GAME-ID (WS-BUB-J + 1)
099200                                     TO  WS-GREEDY-GAME-ID (WS-BUB-J)
099300             MOVE    WS-GREEDY-PRICE (WS-BUB-J + 1)
099400                                     TO  WS-GREEDY-PRICE (WS-BUB-J)
099500             MOVE    WS-BUB-SWAP-GAME-ID
099600                                     TO  WS-GREEDY-GAME-ID (WS-BUB-J + 1)
099700             MOVE    WS-BUB-SWAP-PRICE
099800                                     TO  WS-GREEDY-PRICE (WS-BUB-J + 1)
099900     END-IF.
100000 700-BUBBLE-COMPARE-EXIT.
100100     EXIT.
100200*-----------------------------------------------------------------
100300* WALK ONE SORTED GREEDY CANDIDATE - PASS-THROUGH SCAN, NEVER    *
100400* BREAKS OUT EARLY, MATCHING THE ORIGINAL DESKTOP ENGINE.        *
100500*-----------------------------------------------------------------
100600 500-WALK-GREEDY-CANDIDATE.
100700     IF      WS-GREEDY-RUNNING-BALANCE >= WS-GREEDY-PRICE (WS-GREEDY-IDX)
100800             SUBTRACT WS-GREEDY-PRICE (WS-GREEDY-IDX)
100900                                     FROM WS-GREEDY-RUNNING-BALANCE
101000             ADD     WS-GREEDY-PRICE (WS-GREEDY-IDX)
101100                                     TO  WS-GREEDY-SPENT
101200             ADD     1                   TO  WS-PURCHASED-COUNT
101300             MOVE    WS-GREEDY-GAME-ID (WS-GREEDY-IDX)
101400                                     TO  WS-PURCHASED-TABLE
101500                                             (WS-PURCHASED-COUNT)
101600     END-IF.
101700 500-WALK-GREEDY-CANDIDATE-EXIT.
101800     EXIT.
101900*-----------------------------------------------------------------
102000* APPEND ONE PURCHASED GAME TO THE CUSTOMER'S OWNED-GAME LIST.   *
102100*-----------------------------------------------------------------
102200 500-APPEND-OWNED-GAME.
102300     ADD     1                       TO  CUST-OWNED-COUNT.
102400     MOVE    WS-PURCHASED-TABLE (WS-PURCH-IDX)
102500                             TO  CUST-OWNED-GAME-ID
102600                                     (CUST-OWNED-COUNT).
102700 500-APPEND-OWNED-GAME-EXIT.
102800     EXIT.
102900*-----------------------------------------------------------------
103000* APPEND "; " AHEAD OF A SECOND-OR-LATER REJECTION MESSAGE, SAME *
103100* JOIN PATTERN AS GAME-VALIDATE AND CUST-POST USE.               *
103200*-----------------------------------------------------------------
103300 500-APPEND-RESULT-MESSAGE.
103400     ADD     1                       TO  WS-PU-MSG-COUNT.
103500     IF      WS-PU-MSG-COUNT = 1
103600             MOVE    WS-JOIN-STAGE-TEXT  TO  WS-PU-MSG-TEXT
103700     ELSE
103800             MOVE    1                   TO  WS-MSG-PTR
103900             INSPECT WS-PU-MSG-TEXT  TALLYING WS-MSG-PTR
104000                     FOR CHARACTERS BEFORE INITIAL SPACES
104010             ADD     1                   TO  WS-MSG-PTR
104020             STRING  "; " WS-JOIN-STAGE-TEXT
104030                     DELIMITED BY SIZE   INTO WS-PU-MSG-TEXT
104040                     WITH POINTER WS-MSG-PTR
104050     END-IF.
104100 500-APPEND-RESULT-MESSAGE-EXIT.
104110     EXIT.
104200*-----------------------------------------------------------------
104300* FORMAT AN AMOUNT AS "R$ NNN.NNN,NN" - EDIT WITH A STANDARD US  *
104400* PICTURE, THEN SWAP THE PUNCTUATION WITH INSPECT REPLACING, SO  *
104500* DECIMAL-POINT IS COMMA (A LOCALE CLAUSE THAT WOULD FLIP EVERY  *
104600* NUMERIC LITERAL IN THE PROGRAM) IS NEVER NEEDED.               *
104700*-----------------------------------------------------------------
104800 500-FORMAT-BRL-AMOUNT.
104900     MOVE    WS-BRL-AMOUNT-IN        TO  WS-BRL-US-EDIT.
105100     INSPECT WS-BRL-US-EDIT  REPLACING ALL "," BY "|".
105200     INSPECT WS-BRL-US-EDIT  REPLACING ALL "." BY ",".
105300     INSPECT WS-BRL-US-EDIT  REPLACING ALL "|" BY ".".
105350     MOVE    SPACES                  TO  WS-BRL-DISPLAY.
105400     STRING  "R$ "                   DELIMITED BY SIZE
105450             WS-BRL-US-EDIT          DELIMITED BY SIZE
105500             INTO WS-BRL-DISPLAY.
105600 500-FORMAT-BRL-AMOUNT-EXIT.
105700     EXIT.
106600*-----------------------------------------------------------------
106700* PRINT THE REPORT TITLE AND HEADING LINES.                      *
106800*-----------------------------------------------------------------
106900 300-PRINT-REGISTER-TITLE.
107000     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-TITLE
107100             AFTER ADVANCING PAGE.
107200 300-PRINT-REGISTER-HEADER.
107300     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-HEADER
107400             AFTER ADVANCING 2 LINES.
107500     MOVE    SPACES                  TO  PURCHASE-REGISTER-LINE.
107600     WRITE   PURCHASE-REGISTER-LINE.
107700*-----------------------------------------------------------------
107800* PRINT THE FINAL CONTROL-BREAK SUMMARY - TRANSACTIONS READ,     *
107900* ACCEPTED, REJECTED, AND TOTAL AMOUNT POSTED.                   *
108000*-----------------------------------------------------------------
108100 300-PRINT-REGISTER-SUMMARY.
108200     MOVE    "TOTAL TRANSACTIONS READ"   TO  RS-LABEL.
108250     MOVE    WS-TXN-READ-COUNT           TO  WS-COUNT-EDIT.
108300     MOVE    WS-COUNT-EDIT               TO  RS-VALUE.
108400     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
108500             AFTER ADVANCING 3 LINES.
108600
108700     MOVE    "TOTAL ACCEPTED"            TO  RS-LABEL.
108750     MOVE    WS-TXN-ACCEPTED-COUNT       TO  WS-COUNT-EDIT.
108800     MOVE    WS-COUNT-EDIT               TO  RS-VALUE.
108900     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
109000             AFTER ADVANCING 1 LINES.
109100
109200     MOVE    "TOTAL REJECTED"            TO  RS-LABEL.
109250     MOVE    WS-TXN-REJECTED-COUNT       TO  WS-COUNT-EDIT.
109300     MOVE    WS-COUNT-EDIT               TO  RS-VALUE.
109400     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
109500             AFTER ADVANCING 1 LINES.
109600
109700     MOVE    WS-TOTAL-AMOUNT-POSTED      TO  WS-BRL-AMOUNT-IN.
109800     PERFORM 500-FORMAT-BRL-AMOUNT
109900             THRU 500-FORMAT-BRL-AMOUNT-EXIT.
110000     MOVE    "TOTAL AMOUNT POSTED"       TO  RS-LABEL.
110100     MOVE    WS-BRL-DISPLAY              TO  RS-VALUE.
110200     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
110300             AFTER ADVANCING 1 LINES.
110310
110320     MOVE    "CATALOG ENTRIES IN LISTING"    TO  RS-LABEL.
110330     MOVE    WS-CATALOG-FILTER-COUNT         TO  WS-COUNT-EDIT.
110340     MOVE    WS-COUNT-EDIT                   TO  RS-VALUE.
110350     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
110360             AFTER ADVANCING 2 LINES.
110370
110380     MOVE    "ACCOUNTS IN AGE/BALANCE RANGE"  TO  RS-LABEL.
110390     MOVE    WS-CUST-FILTER-COUNT             TO  WS-COUNT-EDIT.
110400     MOVE    WS-COUNT-EDIT                    TO  RS-VALUE.
110410     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
110420             AFTER ADVANCING 1 LINES.
110430
110440     MOVE    WS-CUST-TOTAL-BALANCE       TO  WS-BRL-AMOUNT-IN.
110450     PERFORM 500-FORMAT-BRL-AMOUNT
110460             THRU 500-FORMAT-BRL-AMOUNT-EXIT.
110470     MOVE    "TOTAL CUSTOMER BALANCE"    TO  RS-LABEL.
110480     MOVE    WS-BRL-DISPLAY              TO  RS-VALUE.
110490     WRITE   PURCHASE-REGISTER-LINE  FROM WS-REGISTER-SUMMARY-LINE
110495             AFTER ADVANCING 1 LINES.
110498 300-PRINT-REGISTER-SUMMARY-EXIT.
110500     EXIT.
110600*-----------------------------------------------------------------
110700 300-CLOSE-ALL-FILES.
110800     CLOSE   GAME-MASTER-FILE
110900             CUSTOMER-MASTER-FILE
111000             CUSTOMER-MASTER-OUT
111100             PURCHASE-TXN-FILE
111200             PURCHASE-RESULT-FILE
111300             PURCHASE-REGISTER-FILE.

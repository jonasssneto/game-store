000100******************************************************************
000200* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE THE EXTENDED VALUE  *
000300* OF ONE CART LINE, GIVEN THE LINE QUANTITY AND THE CATALOG      *
000400* UNIT PRICE.  CALLED ONCE PER CART LINE BY PURCH-UPDATE WHILE   *
000500* IT IS BUILDING THE CART TOTAL FOR A "C" TRANSACTION GROUP.     *
000600******************************************************************
000700 IDENTIFICATION              DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.                 CART-VALUE.
001000 AUTHOR.                     R S FONTOURA.
001100 INSTALLATION.               LOJA GAMES LTDA - CPD.
001200 DATE-WRITTEN.               MARCH 11 1988.
001300 DATE-COMPILED.
001400 SECURITY.                   COMPANY CONFIDENTIAL - CPD USE ONLY.
001500*-----------------------------------------------------------------
001600*  CHANGE LOG                                                    *
001700*  DATE       BY   REQ#      DESCRIPTION                         *
001800*  ---------  ---  --------  ----------------------------------- *
001900*  03/11/88   RSF  IP-0041   ORIGINAL - EXTENDED INVENTORY VALUE  *
002000*  09/02/91   JCM  IP-0139   RENAMED LINK-PARAMETERS FOR CART USE *
002100*                            AFTER THE CATALOG REWRITE, PART OF   *
002200*                            THE PURCHASE-REGISTER PROJECT        *
002300*  01/22/99   LPB  Y2K-013   YEAR 2000 REVIEW - NO DATE FIELDS,   *
002400*                            NO CHANGE REQUIRED                   *
002500*  08/07/03   ATN  IP-0313   VALUE FIELD WIDENED 9(5) TO S9(7)    *
002600*                            TO MATCH GAME-PRICE ON THE CATALOG   *
002610*  06/11/13   ATN  IP-0473   ADDED STAND-ALONE 77-LEVEL SCRATCH   *
002620*                            ITEMS BELOW THE CALL-COUNTER GROUP,  *
002630*                            PER SHOP STANDARDS REVIEW             *
002700*-----------------------------------------------------------------
002800 ENVIRONMENT                 DIVISION.
002900*-----------------------------------------------------------------
003000 CONFIGURATION               SECTION.
003100 SOURCE-COMPUTER.            LOJA-CPD-3090.
003200 OBJECT-COMPUTER.            LOJA-CPD-3090.
003300 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
003400******************************************************************
003500 DATA                        DIVISION.
003600*-----------------------------------------------------------------
003700 WORKING-STORAGE             SECTION.
003800*-----------------------------------------------------------------
003900 01  WS-CART-VALUE-COUNTERS.
004000     05  WS-CALL-COUNT           PIC S9(4) COMP VALUE +0.
004010     05  WS-ZERO-QTY-COUNT       PIC S9(4) COMP VALUE +0.
004020 01  WS-CART-COUNTERS-R REDEFINES WS-CART-VALUE-COUNTERS.
004030     05  WS-CART-COUNTERS-COMBO  PIC S9(8) COMP.
004040*-----------------------------------------------------------------
004050*  77-LEVEL SCRATCH ITEMS - STAND ALONE, NOT PART OF ANY GROUP.   *
004060*-----------------------------------------------------------------
004070 77  WS-LAST-LINE-VALUE          PIC S9(7)V99 VALUE +0.
004080 77  WS-RUN-CALL-TOTAL           PIC S9(7) COMP VALUE +0.
004100*-----------------------------------------------------------------
004200 LINKAGE                     SECTION.
004300*-----------------------------------------------------------------
004400*  CART-LINE-QUANTITY AND UNIT PRICE COME IN FROM PURCH-UPDATE,  *
004500*  THE EXTENDED LINE VALUE GOES BACK - SAME SHAPE AS THE OLD     *
004600*  INVENTORY EXTENSION ROUTINE, JUST RENAMED FOR THE CATALOG.    *
004700*-----------------------------------------------------------------
004800 01  LINK-PARAMETERS.
004900     05  LS-QUANTITY             PIC 9(04).
004910     05  LS-QUANTITY-R REDEFINES LS-QUANTITY.
004920         10  LS-QUANTITY-HUNDREDS    PIC 9(02).
004930         10  LS-QUANTITY-UNITS       PIC 9(02).
005000     05  LS-UNIT-PRICE           PIC S9(7)V99.
005100     05  LS-VALUE                PIC S9(7)V99.
005110     05  LS-VALUE-R REDEFINES LS-VALUE.
005120         10  LS-VALUE-WHOLE          PIC S9(7).
005130         10  LS-VALUE-CENTS          PIC 9(2).
005200******************************************************************
005300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
005400*-----------------------------------------------------------------
005500* MAIN PROCEDURE - EXTEND ONE CART LINE.                         *
005600*-----------------------------------------------------------------
005700 100-COMPUTE-CART-LINE-VALUE.
005800     ADD     1                   TO  WS-CALL-COUNT.
005810     ADD     1                   TO  WS-RUN-CALL-TOTAL.
005900     COMPUTE LS-VALUE ROUNDED = LS-QUANTITY * LS-UNIT-PRICE.
005910     MOVE    LS-VALUE            TO  WS-LAST-LINE-VALUE.
006000
006100     EXIT    PROGRAM.

000100******************************************************************
000200*                                                                *
000300*    L O J A   G A M E S   L T D A   -   C P D                   *
000400*                                                                *
000500*    COPYBOOK.......CUSTREC                                     *
000600*    DESCRICAO......ACCOUNT MASTER RECORD - CUSTOMER-MASTER FILE *
000700*    ONE ENTRY PER ACCOUNT HOLDER, ASCENDING BY CUST-ID.         *
000800*    VARIABLE TAIL - OWNED-GAME-ID TABLE DEPENDS ON              *
000900*    CUST-OWNED-COUNT (0 THRU 200 ENTRIES).                      *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*  CHANGE LOG                                                    *
001300*  DATE       BY   REQ#      DESCRIPTION                         *
001400*  ---------  ---  --------  ----------------------------------- *
001500*  11/03/88   RSF  IP-0042   ORIGINAL LAYOUT - ACCOUNT CONVERSION *
001600*  04/11/89   RSF  IP-0060   ADDED CUST-EMAIL FOR STATEMENT RUN   *
001700*  09/02/91   JCM  IP-0140   ADDED OWNED-GAME TABLE, WAS A        *
001800*                            SEPARATE OWNERSHIP FILE BEFORE THIS  *
001900*  01/22/99   LPB  Y2K-012   YEAR 2000 REVIEW - NO DATE FIELDS ON *
002000*                            THIS RECORD, NO CHANGE REQUIRED      *
002100*  08/07/03   ATN  IP-0312   REDEFINED BALANCE FOR REPORT EDIT    *
002200*  05/30/07   DKV  IP-0405   OWNED TABLE LIMIT RAISED 100 TO 200  *
002300*----------------------------------------------------------------*
002400 01  CUSTOMER-MASTER-RECORD.
002500     05  CUST-ID                     PIC 9(09).
002600     05  CUST-NAME                   PIC X(40).
002700     05  CUST-EMAIL                  PIC X(50).
002800     05  CUST-BALANCE                PIC S9(7)V99.
002900     05  CUST-BALANCE-R REDEFINES CUST-BALANCE.
003000         10  CUST-BALANCE-WHOLE      PIC S9(7).
003100         10  CUST-BALANCE-CENTS      PIC 9(2).
003200     05  CUST-AGE                    PIC 9(03).
003300     05  CUST-OWNED-COUNT            PIC 9(04).
003400     05  CUST-OWNED-TABLE OCCURS 0 TO 200 TIMES
003500             DEPENDING ON CUST-OWNED-COUNT
003600             INDEXED BY CUST-OWNED-IDX.
003700         10  CUST-OWNED-GAME-ID      PIC 9(09).
003800     05  FILLER                      PIC X(05).

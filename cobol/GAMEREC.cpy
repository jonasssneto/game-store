000100******************************************************************
000200*                                                                *
000300*    L O J A   G A M E S   L T D A   -   C P D                   *
000400*                                                                *
000500*    COPYBOOK.......GAMEREC                                     *
000600*    DESCRICAO......CATALOG MASTER RECORD - GAME-MASTER FILE     *
000700*    ONE ENTRY PER CATALOG ITEM, ASCENDING BY GAME-ID.           *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*  CHANGE LOG                                                    *
001100*  DATE       BY   REQ#      DESCRIPTION                         *
001200*  ---------  ---  --------  ----------------------------------- *
001300*  11/03/88   RSF  IP-0041   ORIGINAL LAYOUT - CATALOG CONVERSION *
001400*  06/19/89   RSF  IP-0058   ADDED GAME-DESCRIPTION FIELD         *
001500*  02/14/90   JCM  IP-0102   AGE RATING WIDENED 9(1) TO 9(2)      *
001600*  09/02/91   JCM  IP-0139   ADDED GAME-AVAILABLE FLAG            *
001700*  01/22/99   LPB  Y2K-011   YEAR 2000 REVIEW - NO DATE FIELDS ON *
001800*                            THIS RECORD, NO CHANGE REQUIRED      *
001900*  08/07/03   ATN  IP-0311   REDEFINED PRICE FOR REPORT EDIT USE  *
002000*----------------------------------------------------------------*
002100 01  GAME-MASTER-RECORD.
002200     05  GAME-ID                     PIC 9(09).
002300     05  GAME-NAME                   PIC X(40).
002400     05  GAME-PRICE                  PIC S9(7)V99.
002500     05  GAME-PRICE-R REDEFINES GAME-PRICE.
002600         10  GAME-PRICE-WHOLE        PIC S9(7).
002700         10  GAME-PRICE-CENTS        PIC 9(2).
002800     05  GAME-CATEGORY               PIC X(20).
002900     05  GAME-AGE-RATING             PIC 9(02).
003000     05  GAME-DESCRIPTION            PIC X(100).
003100     05  GAME-AVAILABLE              PIC X(01).
003200         88  GAME-IS-AVAILABLE           VALUE "Y".
003300         88  GAME-IS-UNAVAILABLE         VALUE "N".
003400     05  FILLER                      PIC X(06).

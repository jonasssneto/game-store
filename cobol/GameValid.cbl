000100******************************************************************
000200*                                                                *
000300*    L O J A   G A M E S   L T D A   -   C P D                   *
000400*                                                                *
000500*    GAME CATALOG VALIDATION SUBROUTINE                          *
000600*                                                                *
000700*    CALLED BY PURCH-UPDATE (AND BY ANY FUTURE CATALOG          *
000800*    MAINTENANCE RUN) TO VALIDATE A CATALOG ENTRY ON CREATE      *
000900*    AND TO ANSWER THE RUNTIME ELIGIBILITY QUESTION "CAN A       *
001000*    CUSTOMER OF THIS AGE BUY THIS GAME," AND (SINCE THE CATALOG *
001010*    QUERY REWRITE) TO ANSWER "DOES THIS CATALOG ENTRY MATCH A   *
001020*    LISTING FILTER" FOR THE CATALOG BROWSE/REPORT CALLERS.      *
001030*    GV-FUNCTION SELECTS WHICH OF THE THREE JOBS TO DO ON THIS   *
001040*    CALL.  VALIDATE-ON-CREATE ALSO CHECKS THE INCOMING GAME-NAME *
001050*    AGAINST A CATALOG TABLE THE CALLER PASSES IN, SO A CREATE    *
001060*    CANNOT DUPLICATE A NAME ALREADY ON FILE.                     *
001200*                                                                *
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 GAME-VALIDATE.
001700 AUTHOR.                     R S FONTOURA.
001800 INSTALLATION.               LOJA GAMES LTDA - CPD.
001900 DATE-WRITTEN.               MARCH 18 1988.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - CPD USE ONLY.
002200*-----------------------------------------------------------------
002300*  CHANGE LOG                                                    *
002400*  DATE       BY   REQ#      DESCRIPTION                         *
002500*  ---------  ---  --------  ----------------------------------- *
002600*  03/18/88   RSF  IP-0043   ORIGINAL - CATALOG FIELD EDITS ONLY  *
002700*  06/19/89   RSF  IP-0058   ADDED DESCRIPTION-BLANK DEFAULT      *
002800*  02/14/90   JCM  IP-0102   AGE RATING RANGE CHECK 0-18          *
002900*  09/02/91   JCM  IP-0139   ADDED GV-FUNC-CHECK-ELIGIBLE ENTRY   *
003000*                            FOR THE NEW PURCHASE-REGISTER RUN,   *
003100*                            SAME MODULE NOW SERVES BOTH JOBS     *
003200*  01/22/99   LPB  Y2K-014   YEAR 2000 REVIEW - NO DATE FIELDS,   *
003300*                            NO CHANGE REQUIRED                   *
003400*  08/07/03   ATN  IP-0314   RETURN-MESSAGE WIDENED 40 TO 60      *
003500*  05/30/07   DKV  IP-0406   ADDED GV-CAN-BUY OUTPUT FLAG SO      *
003600*                            CALLER NO LONGER RETESTS AVAILABLE   *
003650*  06/11/13   ATN  IP-0470   ADDED GV-FUNC-FILTER-TEST - CATALOG  *
003660*                            LISTING QUERIES (AVAILABILITY,       *
003670*                            CATEGORY, PRICE RANGE, MINIMUM AGE)   *
003680*                            NOW RUN THROUGH THIS MODULE, ONE     *
003690*                            CATALOG ENTRY PER CALL, SO THE       *
003695*                            FILTER RULE LIVES IN ONE PLACE        *
003696*  06/11/13   ATN  IP-0475   VALIDATE-ON-CREATE NOW ALSO CHECKS    *
003697*                            GAME-NAME AGAINST EVERY OTHER ENTRY   *
003698*                            IN A CATALOG TABLE THE CALLER PASSES  *
003699*                            IN, PER AUDIT FINDING - NAME MUST BE  *
003701*                            UNIQUE ACROSS THE CATALOG ON CREATE   *
003705*-----------------------------------------------------------------
003800 ENVIRONMENT                 DIVISION.
003900*-----------------------------------------------------------------
004000 CONFIGURATION               SECTION.
004100 SOURCE-COMPUTER.            LOJA-CPD-3090.
004200 OBJECT-COMPUTER.            LOJA-CPD-3090.
004300 SPECIAL-NAMES.              C01 IS TOP-OF-FORM.
004400******************************************************************
004500 DATA                        DIVISION.
004600*-----------------------------------------------------------------
004700 WORKING-STORAGE             SECTION.
004800*-----------------------------------------------------------------
004900 01  WS-EDIT-SWITCHES.
005000     05  WS-FIELDS-OK-SW         PIC X(01) VALUE "Y".
005100         88  WS-FIELDS-OK            VALUE "Y".
005200         88  WS-FIELDS-BAD            VALUE "N".
005210     05  WS-NAME-DUP-SW          PIC X(01) VALUE "N".
005220         88  WS-NAME-IS-DUP           VALUE "Y".
005300*-----------------------------------------------------------------
005400 01  WS-CALL-COUNTERS.
005500     05  WS-VALIDATE-CALLS       PIC S9(7) COMP VALUE +0.
005600     05  WS-ELIGIBLE-CALLS       PIC S9(7) COMP VALUE +0.
005605     05  WS-FILTER-CALLS         PIC S9(7) COMP VALUE +0.
005610 01  WS-CALL-COUNTERS-R REDEFINES WS-CALL-COUNTERS.
005620     05  WS-CALL-COUNTERS-COMBO  PIC S9(21) COMP.
005630*-----------------------------------------------------------------
005640*  77-LEVEL SCRATCH ITEMS - STAND ALONE, NOT PART OF ANY GROUP.   *
005650*-----------------------------------------------------------------
005660 77  WS-LAST-FILTER-RESULT       PIC X(01) VALUE "N".
005670 77  WS-TOTAL-CALLS-ALL-FUNCS    PIC S9(7) COMP VALUE +0.
005700*-----------------------------------------------------------------
005710*  MESSAGE-JOIN WORK AREA FOR 300-APPEND-GAME-MESSAGE.           *
005720*-----------------------------------------------------------------
005730 01  WS-MESSAGE-JOIN-AREA.
005740     05  WS-GV-MSG-COUNT         PIC 9(01) COMP VALUE 0.
005750     05  WS-MSG-PTR              PIC 9(04) COMP VALUE 0.
005760     05  WS-GAME-MSG-TEXT        PIC X(58) VALUE SPACES.
005770 01  WS-MSG-JOIN-CTRL-R REDEFINES WS-MESSAGE-JOIN-AREA.
005780     05  WS-MSG-JOIN-CTRL-COMBO  PIC 9(05) COMP.
005790     05  FILLER                  PIC X(58).
005800*-----------------------------------------------------------------
005900*  ALTERNATE NUMERIC VIEW OF THE AGE-RATING EDIT LIMITS, KEPT SO *
005950*  THE RANGE TEST BELOW READS AS A COMPARE, NOT A LITERAL.       *
006000*-----------------------------------------------------------------
006100 01  WS-AGE-RATING-LIMITS.
006200     05  WS-AGE-RATING-LOW       PIC 9(02) VALUE 00.
006300     05  WS-AGE-RATING-HIGH      PIC 9(02) VALUE 18.
006400 01  WS-AGE-LIMITS-R REDEFINES WS-AGE-RATING-LIMITS.
006500     05  WS-AGE-LIMITS-COMBO     PIC 9(04).
006600*-----------------------------------------------------------------
006700 LINKAGE                     SECTION.
006800*-----------------------------------------------------------------
006900     COPY GAMEREC.
007100*-----------------------------------------------------------------
007200 01  GAME-VALIDATE-PARMS.
007300     05  GV-FUNCTION             PIC X(01).
007400         88  GV-FUNC-VALIDATE-CREATE     VALUE "1".
007500         88  GV-FUNC-CHECK-ELIGIBLE      VALUE "2".
007550         88  GV-FUNC-FILTER-TEST         VALUE "3".
007600     05  GV-CUSTOMER-AGE         PIC 9(03).
007700     05  GV-RETURN-CODE          PIC 9(02).
007800         88  GV-OK                       VALUE 00.
007900         88  GV-FAILED                   VALUE 01 THRU 99.
008000     05  GV-RETURN-MESSAGE       PIC X(60).
008100     05  GV-IS-FREE              PIC X(01).
008200     05  GV-IS-AGE-APPROPRIATE   PIC X(01).
008300     05  GV-CAN-BUY              PIC X(01).
008310     05  GV-FILTER-CATEGORY      PIC X(20).
008320     05  GV-FILTER-MIN-PRICE     PIC S9(7)V99.
008330     05  GV-FILTER-MAX-PRICE     PIC S9(7)V99.
008340     05  GV-FILTER-MIN-AGE       PIC 9(02).
008350     05  GV-FILTER-AVAIL-ONLY    PIC X(01).
008360     05  GV-MATCHES-FILTER       PIC X(01).
008361*-----------------------------------------------------------------
008362*  CATALOG TABLE FOR THE VALIDATE-ON-CREATE NAME-UNIQUENESS SCAN. *
008363*  CALLER LOADS ITS RESIDENT GAME TABLE IN HERE (ID + NAME ONLY)  *
008364*  AHEAD OF THE CALL - A ZERO COUNT MEANS SKIP THE SCAN.          *
008365*-----------------------------------------------------------------
008366     05  GV-CATALOG-COUNT        PIC 9(05) COMP.
008367     05  GV-CAT-ENTRY OCCURS 1 TO 9999 TIMES
008368             DEPENDING ON GV-CATALOG-COUNT
008369             INDEXED BY GV-CAT-IDX.
008370         10  GV-CAT-GAME-ID      PIC 9(09).
008371         10  GV-CAT-GAME-NAME    PIC X(40).
008400******************************************************************
008500 PROCEDURE                   DIVISION    USING GAME-MASTER-RECORD
008600                                                GAME-VALIDATE-PARMS.
008700*-----------------------------------------------------------------
008800* MAIN PROCEDURE - DISPATCH ON GV-FUNCTION.                      *
008900*-----------------------------------------------------------------
009000 100-GAME-VALIDATE.
009100     MOVE    00                  TO  GV-RETURN-CODE.
009200     MOVE    SPACES              TO  GV-RETURN-MESSAGE.
009250     ADD     1                   TO  WS-TOTAL-CALLS-ALL-FUNCS.
009300     EVALUATE TRUE
009400         WHEN GV-FUNC-VALIDATE-CREATE
009500             PERFORM 200-VALIDATE-GAME-FIELDS
009600                 THRU 200-VALIDATE-GAME-FIELDS-EXIT
009700         WHEN GV-FUNC-CHECK-ELIGIBLE
009800             PERFORM 200-CHECK-GAME-ELIGIBILITY
009900                 THRU 200-CHECK-GAME-ELIGIBILITY-EXIT
009950         WHEN GV-FUNC-FILTER-TEST
009960             PERFORM 200-TEST-GAME-FILTER
009970                 THRU 200-TEST-GAME-FILTER-EXIT
010000         WHEN OTHER
010100             MOVE    99                  TO  GV-RETURN-CODE
010200             MOVE    "INVALID GV-FUNCTION CODE ON CALL"
010300                                         TO  GV-RETURN-MESSAGE
010400     END-EVALUATE.
010500
010600     EXIT    PROGRAM.
010700*-----------------------------------------------------------------
010800* VALIDATE-ON-CREATE - NAME, PRICE, CATEGORY, AGE RATING.        *
010900* ACCUMULATES ALL FAILURES, DOES NOT SHORT-CIRCUIT.              *
011000*-----------------------------------------------------------------
011100 200-VALIDATE-GAME-FIELDS.
011200     ADD     1                   TO  WS-VALIDATE-CALLS.
011300     SET     WS-FIELDS-OK        TO  TRUE.
011400     MOVE    0                   TO  WS-GV-MSG-COUNT.
011500
011600     IF      GAME-NAME = SPACES OR LOW-VALUES
011700             SET     WS-FIELDS-BAD       TO  TRUE
011800             MOVE    "Nome do jogo obrigatorio"
011900                                         TO  WS-GAME-MSG-TEXT
012000             PERFORM 300-APPEND-GAME-MESSAGE
012100     END-IF.
012110
012120     MOVE    "N"                 TO  WS-NAME-DUP-SW.
012130     IF      GV-CATALOG-COUNT > 0
012140             PERFORM 300-CHECK-CATALOG-NAME-DUP
012150                 THRU 300-CHECK-CATALOG-NAME-DUP-EXIT
012160                 VARYING GV-CAT-IDX FROM 1 BY 1
012170                 UNTIL GV-CAT-IDX > GV-CATALOG-COUNT
012180     END-IF.
012190     IF      WS-NAME-IS-DUP
012195             SET     WS-FIELDS-BAD       TO  TRUE
012196             MOVE    "Nome do jogo ja cadastrado no catalogo"
012197                                         TO  WS-GAME-MSG-TEXT
012198             PERFORM 300-APPEND-GAME-MESSAGE
012199     END-IF.
012200
012300     IF      GAME-PRICE < 0
012400             SET     WS-FIELDS-BAD       TO  TRUE
012500             MOVE    "Preco deve ser maior ou igual a zero"
012600                                         TO  WS-GAME-MSG-TEXT
012700             PERFORM 300-APPEND-GAME-MESSAGE
012800     END-IF.
012900
013000     IF      GAME-CATEGORY = SPACES OR LOW-VALUES
013100             SET     WS-FIELDS-BAD       TO  TRUE
013200             MOVE    "Categoria obrigatoria"
013300                                         TO  WS-GAME-MSG-TEXT
013400             PERFORM 300-APPEND-GAME-MESSAGE
013500     END-IF.
013600
013700     IF      GAME-AGE-RATING < WS-AGE-RATING-LOW
013800         OR  GAME-AGE-RATING > WS-AGE-RATING-HIGH
013900             SET     WS-FIELDS-BAD       TO  TRUE
014000             MOVE    "Classificacao etaria fora da faixa 0-18"
014100                                         TO  WS-GAME-MSG-TEXT
014200             PERFORM 300-APPEND-GAME-MESSAGE
014300     END-IF.
014400
014500     IF      WS-FIELDS-BAD
014600             MOVE    01                  TO  GV-RETURN-CODE
014700     END-IF.
014800 200-VALIDATE-GAME-FIELDS-EXIT.
014900     EXIT.
015500*-----------------------------------------------------------------
015600* RUNTIME ELIGIBILITY - ISFREE / ISAGEAPPROPRIATE / CANBUY.      *
015700*-----------------------------------------------------------------
015800 200-CHECK-GAME-ELIGIBILITY.
015900     ADD     1                   TO  WS-ELIGIBLE-CALLS.
016000
016100     IF      GAME-PRICE = 0
016200             MOVE    "Y"                 TO  GV-IS-FREE
016300     ELSE
016400             MOVE    "N"                 TO  GV-IS-FREE
016500     END-IF.
016600
016700     IF      GV-CUSTOMER-AGE >= GAME-AGE-RATING
016800             MOVE    "Y"                 TO  GV-IS-AGE-APPROPRIATE
016900     ELSE
017000             MOVE    "N"                 TO  GV-IS-AGE-APPROPRIATE
017100     END-IF.
017200
017300     IF      GAME-IS-AVAILABLE
017400         AND GV-IS-AGE-APPROPRIATE = "Y"
017500             MOVE    "Y"                 TO  GV-CAN-BUY
017600     ELSE
017700             MOVE    "N"                 TO  GV-CAN-BUY
017800     END-IF.
017900 200-CHECK-GAME-ELIGIBILITY-EXIT.
018000     EXIT.
018010*-----------------------------------------------------------------
018020* CATALOG LISTING FILTER - AVAILABILITY, CATEGORY, PRICE RANGE,   *
018030* MINIMUM AGE.  ONE CATALOG ENTRY PER CALL.  A SPACE-FILLED       *
018040* GV-FILTER-CATEGORY MEANS "ANY CATEGORY QUALIFIES."              *
018050*-----------------------------------------------------------------
018060 200-TEST-GAME-FILTER.
018070     ADD     1                   TO  WS-FILTER-CALLS.
018080     MOVE    "N"                 TO  GV-MATCHES-FILTER.
018090
018100     IF ((GV-FILTER-AVAIL-ONLY NOT = "Y")
018110             OR  GAME-IS-AVAILABLE)
018120         AND ((GV-FILTER-CATEGORY = SPACES)
018130             OR  (GAME-CATEGORY = GV-FILTER-CATEGORY))
018140         AND GAME-PRICE >= GV-FILTER-MIN-PRICE
018150         AND GAME-PRICE <= GV-FILTER-MAX-PRICE
018160         AND GAME-AGE-RATING >= GV-FILTER-MIN-AGE
018170             MOVE    "Y"                 TO  GV-MATCHES-FILTER
018180     END-IF.
018190
018200     MOVE    GV-MATCHES-FILTER   TO  WS-LAST-FILTER-RESULT.
018210 200-TEST-GAME-FILTER-EXIT.
018220     EXIT.
018225*-----------------------------------------------------------------
018230* NAME-UNIQUENESS SCAN FOR VALIDATE-ON-CREATE - COMPARES THE      *
018235* INCOMING GAME-NAME AGAINST ONE CATALOG-TABLE ENTRY PER CALL,    *
018240* SKIPPING THE ENTRY THAT SHARES THIS RECORD'S OWN GAME-ID (SO AN *
018245* UPDATE-IN-PLACE DOES NOT FLAG ITSELF AS A DUPLICATE).  DOES NOT *
018250* SHORT-CIRCUIT THE VARYING - SAME NO-EARLY-EXIT STYLE AS THE     *
018255* REST OF THIS MODULE'S TABLE SCANS.                              *
018260*-----------------------------------------------------------------
018265 300-CHECK-CATALOG-NAME-DUP.
018270     IF      GV-CAT-GAME-NAME (GV-CAT-IDX) = GAME-NAME
018275         AND GV-CAT-GAME-ID (GV-CAT-IDX) NOT = GAME-ID
018280             SET     WS-NAME-IS-DUP      TO  TRUE
018285     END-IF.
018290 300-CHECK-CATALOG-NAME-DUP-EXIT.
018295     EXIT.
018300*-----------------------------------------------------------------
018310* APPEND "; " AHEAD OF A SECOND-OR-LATER VALIDATION MESSAGE.     *
018320*-----------------------------------------------------------------
018330 300-APPEND-GAME-MESSAGE.
018340     ADD     1                   TO  WS-GV-MSG-COUNT.
018350     IF      WS-GV-MSG-COUNT = 1
018600             MOVE    WS-GAME-MSG-TEXT    TO  GV-RETURN-MESSAGE
018700     ELSE
018800             MOVE    1                   TO  WS-MSG-PTR
018900             INSPECT GV-RETURN-MESSAGE TALLYING WS-MSG-PTR
019000                     FOR CHARACTERS BEFORE INITIAL SPACES
019100             ADD     1                   TO  WS-MSG-PTR
019200             STRING  "; " WS-GAME-MSG-TEXT
019300                     DELIMITED BY SIZE   INTO GV-RETURN-MESSAGE
019400                     WITH POINTER WS-MSG-PTR
019500     END-IF.
019600 300-APPEND-GAME-MESSAGE-EXIT.
019700     EXIT.
